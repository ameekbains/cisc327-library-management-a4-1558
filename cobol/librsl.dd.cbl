000100******************************************************************
000200*    LIBRSL.DD.CBL                                                *
000300*    TRANSACTION RESULT / PRINT-LINE RECORD -- ONE LINE WRITTEN   *
000400*    TO THE RESULTS LOG PER INPUT TRANSACTION.                    *
000500*                                                                 *
000600*    CHANGE LOG                                                   *
000700*    ----------                                                   *
000800*    07/05/89  RTK  ORIGINAL LAYOUT.                               *RL00010
000900*    06/30/96  DMS  ADDED RSL-FEE-AMT, PAY/REFUND RESULTS CARRY    *RL00051
001000*                   A DOLLAR AMOUNT BACK TO THE FEEDER JOB.        *RL00051
001100*    04/18/00  WRH  ADDED RSL-GATEWAY-FIELDS REDEFINE SO THE SAME  *RL00072
001200*                   RECORD CAN CARRY A GATEWAY TRANSACTION-ID     *RL00072
001300*                   WITHOUT WIDENING RSL-MESSAGE (TKT 0440).       *RL00072
001400******************************************************************
001500     01  LIB-RESULT-REC.
001600         05  LIB-RESULT-TXN-TYPE         PIC X(8).
001700         05  LIB-RESULT-STATUS           PIC X(4).
001800             88  LIB-RESULT-OK             VALUE 'OK'.
001900             88  LIB-RESULT-FAIL           VALUE 'FAIL'.
002000         05  LIB-RESULT-MESSAGE          PIC X(120).
002100         05  LIB-RESULT-FEE-AMT          PIC S9(3)V99  COMP-3.
002200         05  LIB-RESULT-GATEWAY-FIELDS REDEFINES
002300                 LIB-RESULT-MESSAGE.
002400             10  LIB-RESULT-GTWY-TXN-ID  PIC X(30).
002500             10  FILLER                  PIC X(90).
002600         05  FILLER                      PIC X(5).
