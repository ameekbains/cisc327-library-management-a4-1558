000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    LIBPAY.CBL                                                  *
000400*    SIMULATED LOCKBOX / CARD-NETWORK GATEWAY.  CALLED BY        *
000500*    LIB2000 FOR THE PAY-LATE-FEES AND REFUND-LATE-FEE           *
000600*    TRANSACTIONS.  THIS IS A STAND-IN FOR THE REAL LOCKBOX      *
000700*    FEED UNTIL PROCESSING SWITCHES OVER TO THE BANK'S NEW       *
000800*    SETTLEMENT NETWORK -- SEE TICKET 0340.                     *
000900*                                                                 *
001000*    CHANGE LOG                                                   *
001100*    ----------                                                   *
001200*    06/30/96  DMS  ORIGINAL VERSION, PROCESS-PAYMENT ONLY.       *PY00010
001300*    07/22/96  DMS  ADDED REFUND-PAYMENT PER BRANCH REQUEST       *PY00015
001400*                   (TKT 0344).                                  *PY00015
001500*    01/06/98  CJP  Y2K -- LK-PG-EPOCH-SECONDS NEVER STORED A     *PY00061
001600*                   2-DIGIT YEAR, REVIEWED AND SIGNED OFF.        *PY00061
001700*    04/18/00  WRH  ADDED VERIFY-PAYMENT-STATUS FOR THE NIGHTLY   *PY00072
001800*                   RECONCILIATION RUN (TKT 0440).                *PY00072
001900*    09/22/01  WRH  CAPPED LK-PG-AMOUNT AT 1000.00, LOCKBOX WILL  *PY00080
002000*                   NOT APPROVE ABOVE THAT LIMIT (TKT 0402).      *PY00080
002100******************************************************************
002200 PROGRAM-ID.    LIBPAY.
002300 AUTHOR.        D M SOUSA.
002400 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
002500 DATE-WRITTEN.  06/30/96.
002600 DATE-COMPILED.
002700 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT
003200     C01 IS TOP-OF-FORM.
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500*
003510*    WS-CALL-CTR AND WS-AMT-START BELOW ARE STANDALONE 77-LEVELS,
003520*    NOT 05'S UNDER WS-PG-COUNTERS/WS-AMOUNT-DISPLAY-AREA -- EACH
003530*    ONE IS A LONE SCRATCH SCALAR BUMPED BY ONE PARAGRAPH, NEVER
003540*    PART OF A MOVE OR A GROUP, SAME AS THE SHOP DOES FOR LIBPAY.
003550 77  WS-CALL-CTR                     PIC 9(7)      COMP.
003560 77  WS-AMT-START                    PIC 9(2)      COMP.
003570*
003580*    WS-PG-COUNTERS HOLDS THE PSEUDO-EPOCH CLOCK -- SEE P020.
003590*    WS-EPOCH-INITIALIZED-SW GOES TO 'Y' ONCE AND STAYS THERE
003595*    FOR THE LIFE OF THE RUN UNIT.
003600 01  WS-PG-COUNTERS.
003800     05  WS-EPOCH-SECONDS            PIC 9(11)     COMP-3.
003900     05  WS-EPOCH-INITIALIZED-SW     PIC X(1)      VALUE 'N'.
004000         88  WS-EPOCH-INITIALIZED       VALUE 'Y'.
004100     05  WS-TIME-OF-DAY               PIC 9(8).
004150*    REDEFINES #1 -- BREAKS THE ACCEPT-FROM-TIME PICTURE INTO
004160*    HH/MM/SS/HS SO P020 CAN ADD THEM UP AS SECONDS.
004200     05  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.
004300         10  WS-TOD-HH                PIC 9(2).
004400         10  WS-TOD-MM                PIC 9(2).
004500         10  WS-TOD-SS                PIC 9(2).
004600         10  WS-TOD-HS                PIC 9(2).
004700*
004750*    WS-AMOUNT-DISPLAY-AREA IS WHERE LK-PG-AMOUNT GETS EDITED
004760*    TO ZZZZ9.99 SO P110 CAN BUILD THE "Payment of $nn.nn"
004770*    MESSAGE TEXT.
004800 01  WS-AMOUNT-DISPLAY-AREA.
004900     05  WS-AMT-EDIT                  PIC ZZZZ9.99.
005000     05  WS-AMT-WORK                  PIC S9(5)V99  COMP-3.
005050*    REDEFINES #2 -- NOT ACTUALLY MOVED INTO ANYWHERE TODAY,
005060*    KEPT FOR WHOEVER NEEDS TO SPLIT WHOLE DOLLARS FROM CENTS
005070*    WITHOUT A DIVIDE.
005100     05  WS-AMT-WORK-R REDEFINES WS-AMT-WORK.
005200         10  WS-AMT-WHOLE             PIC S9(5).
005300         10  WS-AMT-CENTS             PIC V99.
005400*
005450*    WS-BUILD-TXN-ID ASSEMBLES THE txn_PATRON_EPOCH STYLE ID
005460*    THAT P400 HANDS BACK AS LK-PG-RESULT-TXN-ID.
005500 01  WS-BUILD-TXN-ID.
005600     05  WS-TXNID-PREFIX              PIC X(4)      VALUE 'txn_'.
005700     05  WS-TXNID-PATRON              PIC X(6).
005800     05  WS-TXNID-SEP                 PIC X(1)      VALUE '_'.
005900     05  WS-TXNID-EPOCH               PIC 9(11).
005950*    REDEFINES #3 -- THE 11-DIGIT EPOCH NEVER NEEDS MORE THAN
005960*    8 DIGITS FOR THE LIFE OF THIS PROGRAM, SO ONLY THE LOW 8
005970*    GO INTO THE TXN-ID; THE HIGH 3 ARE FILLER.
006000     05  WS-TXNID-EPOCH-R REDEFINES WS-TXNID-EPOCH.
006100         10  FILLER                   PIC 9(3).
006200         10  WS-TXNID-EPOCH-8         PIC 9(8).
006300*
006350*    LK-PG-REQUEST/LK-PG-RESULT ARE THE CALL INTERFACE -- SAME
006360*    FIELD NAMES, ORDER, AND PICTURES AS LIB2000'S
006370*    WS-GATEWAY-REQUEST/WS-GATEWAY-RESULT MIRROR, SO THE CALL
006380*    USING LIST LINES UP BYTE FOR BYTE ON BOTH SIDES.
006400 LINKAGE SECTION.
006500 01  LK-PG-REQUEST.
006600     05  LK-PG-FUNCTION               PIC X(1).
006700         88  LK-PG-FN-PROCESS           VALUE '1'.
006800         88  LK-PG-FN-REFUND            VALUE '2'.
006900         88  LK-PG-FN-VERIFY            VALUE '3'.
007000     05  LK-PG-PATRON-ID              PIC X(6).
007100     05  LK-PG-AMOUNT                 PIC S9(5)V99  COMP-3.
007200     05  LK-PG-DESCRIPTION            PIC X(80).
007300     05  LK-PG-TXN-ID                 PIC X(30).
007350*    LK-PG-RESULT COMES BACK WITH SUCCESS/FAIL, A MESSAGE LINE
007360*    FOR THE RESULTS LOG, AND (VERIFY ONLY) A STATUS WORD AND
007370*    THE AMOUNT THE LOCKBOX HAS ON RECORD FOR THE TXN.
007400 01  LK-PG-RESULT.
007500     05  LK-PG-SUCCESS                PIC X(1).
007600         88  LK-PG-APPROVED             VALUE 'Y'.
007700         88  LK-PG-DECLINED             VALUE 'N'.
007800     05  LK-PG-RESULT-TXN-ID          PIC X(30).
007900     05  LK-PG-MESSAGE                PIC X(80).
008000     05  LK-PG-VERIFY-STATUS          PIC X(15).
008100     05  LK-PG-VERIFY-AMOUNT          PIC S9(5)V99  COMP-3.
008200*
008300 PROCEDURE DIVISION USING LK-PG-REQUEST LK-PG-RESULT.
008400*
008410*    P010-GATEWAY-MAIN IS THE ONLY ENTRY POINT LIB2000 CALLS.
008420*    IT BUMPS THE CALL COUNTER, MAKES SURE THE PSEUDO-EPOCH
008430*    CLOCK HAS BEEN STARTED, CLEARS WHATEVER GARBAGE WAS LEFT
008440*    IN LK-PG-RESULT BY THE CALLER'S LAST CALL, AND DISPATCHES
008450*    ON LK-PG-FUNCTION THE SAME WAY LIB2000 DISPATCHES ON
008460*    TRAN-TYPE -- A CASCADE OF IF/ELSE, NOT EVALUATE.
008500 P010-GATEWAY-MAIN.
008510*    WS-CALL-CTR IS DISPLAY-ONLY -- NOBODY REWINDS IT, IT JUST
008520*    SHOWS UP ON THE NIGHTLY GATEWAY-ACTIVITY PRINT IF SOMEONE
008530*    ASKS FOR IT IN A DUMP.
008600     ADD 1                        TO WS-CALL-CTR.
008700     PERFORM P020-TICK-EPOCH.
008800     MOVE SPACES               TO LK-PG-RESULT.
008900     MOVE ZERO                 TO LK-PG-VERIFY-AMOUNT.
008910*    FUNCTION '1' IS A CHARGE, '2' IS A REFUND, '3' IS THE
008920*    NIGHTLY VERIFY LOOKUP -- SEE THE 88-LEVELS ON LK-PG-FUNCTION.
009000     IF LK-PG-FN-PROCESS
009100         PERFORM P100-PROCESS-PAYMENT
009200     ELSE
009300     IF LK-PG-FN-REFUND
009400         PERFORM P200-REFUND-PAYMENT
009500     ELSE
009600     IF LK-PG-FN-VERIFY
009700         PERFORM P300-VERIFY-PAYMENT-STATUS
009800     ELSE
009910*        ANYTHING ELSE IN LK-PG-FUNCTION IS A CALLER BUG --
009920*        LIB2000 SHOULD NEVER SET IT TO ANYTHING BUT 1/2/3.
009930         MOVE 'N'                  TO LK-PG-SUCCESS
010000         MOVE 'Unknown gateway function' TO LK-PG-MESSAGE.
010100     GOBACK.
010200*
010210*    P020-TICK-EPOCH FAKES A RUNNING EPOCH-SECONDS CLOCK SINCE
010220*    THIS PROGRAM HAS NO REAL NETWORK TIMESTAMP TO BORROW --
010230*    FIRST CALL SEEDS IT FROM THE SYSTEM CLOCK, EVERY CALL
010240*    AFTER THAT JUST TICKS IT UP BY ONE SO EACH TXN-ID BUILT IN
010250*    P400 COMES OUT DIFFERENT.
010300 P020-TICK-EPOCH.
010400     IF NOT WS-EPOCH-INITIALIZED
010500         ACCEPT WS-TIME-OF-DAY FROM TIME
010600         COMPUTE WS-EPOCH-SECONDS =
010700             (WS-TOD-HH * 3600) + (WS-TOD-MM * 60) + WS-TOD-SS
010800         MOVE 'Y'                  TO WS-EPOCH-INITIALIZED-SW
010900     ELSE
011000         ADD 1                     TO WS-EPOCH-SECONDS.
011100*
011200******************************************************************
011300*    PROCESS-PAYMENT -- SETTLE A LATE-FEE CHARGE.                *
011400******************************************************************
011410*    THREE THINGS CAN DECLINE A CHARGE: A ZERO/NEGATIVE AMOUNT,
011420*    AN AMOUNT OVER THE LOCKBOX CEILING (TKT 0402), OR A PATRON
011430*    ID THAT ISN'T NUMERIC.  ALL THREE CHECKS LEAVE LK-PG-SUCCESS
011440*    AT 'N' AND STOP BEFORE EVER TOUCHING P110.
011500 P100-PROCESS-PAYMENT.
011600     MOVE 'N'                      TO LK-PG-SUCCESS.
011700     MOVE SPACES                   TO LK-PG-RESULT-TXN-ID.
011800     IF LK-PG-AMOUNT NOT > ZERO
011900         MOVE 'Invalid amount: must be greater than 0'
012000                                   TO LK-PG-MESSAGE
012100     ELSE
012200     IF LK-PG-AMOUNT > 1000.00
012300         MOVE 'Payment declined: amount exceeds limit'
012400                                   TO LK-PG-MESSAGE
012500     ELSE
012600     IF LK-PG-PATRON-ID NOT NUMERIC
012700         MOVE 'Invalid patron ID format'
012800                                   TO LK-PG-MESSAGE
012900     ELSE
013000         PERFORM P110-APPROVE-PAYMENT.
013100*
013110*    P110-APPROVE-PAYMENT ONLY RUNS ONCE ALL THREE CHECKS ABOVE
013120*    HAVE PASSED.  IT BUILDS THE txn_ ID, EDITS THE AMOUNT INTO
013130*    DOLLARS-AND-CENTS FOR THE MESSAGE TEXT, AND TRIMS THE
013140*    LEADING SPACES OFF THE ZZZZ9.99 PICTURE SO THE MESSAGE
013150*    DOESN'T READ "Payment of $    10.50".
013200 P110-APPROVE-PAYMENT.
013210     MOVE 'Y'                      TO LK-PG-SUCCESS.
013220     PERFORM P400-BUILD-TXN-ID.
013230     MOVE WS-BUILD-TXN-ID          TO LK-PG-RESULT-TXN-ID.
013240     MOVE LK-PG-AMOUNT             TO WS-AMT-WORK.
013250     MOVE WS-AMT-WORK              TO WS-AMT-EDIT.
013260     MOVE 1                        TO WS-AMT-START.
013270     PERFORM P120-FIND-AMT-START
013280         UNTIL WS-AMT-EDIT (WS-AMT-START:1) NOT = SPACE.
013290     STRING 'Payment of $' DELIMITED BY SIZE
013300            WS-AMT-EDIT (WS-AMT-START:) DELIMITED BY SIZE
014000            ' processed successfully' DELIMITED BY SIZE
014100         INTO LK-PG-MESSAGE.
014150*
014155*    P120-FIND-AMT-START WALKS WS-AMT-EDIT ONE CHARACTER AT A
014157*    TIME UNTIL IT LANDS ON THE FIRST NON-SPACE -- SAME SCAN
014158*    SHAPE LIB2000 USES TO TRIM ITS OWN EDITED AMOUNT FIELD.
014160 P120-FIND-AMT-START.
014170     ADD 1                         TO WS-AMT-START.
014200*
014300******************************************************************
014400*    REFUND-PAYMENT -- REVERSE A PRIOR LATE-FEE CHARGE.          *
014500******************************************************************
014510*    A REFUND HAS NO AMOUNT LIMIT CHECK -- ONLY A PROCESS-
014520*    PAYMENT CAN HIT THE LOCKBOX CEILING, A REFUND JUST HANDS
014530*    BACK WHATEVER WAS CHARGED.  WHAT IT DOES CHECK IS THAT THE
014540*    TXN-ID LOOKS LIKE ONE THIS GATEWAY ACTUALLY ISSUED (THE
014550*    "txn_" PREFIX FROM P400) BEFORE IT WILL APPROVE ANYTHING.
014600 P200-REFUND-PAYMENT.
014700     MOVE 'N'                      TO LK-PG-SUCCESS.
014800     MOVE SPACES                   TO LK-PG-RESULT-TXN-ID.
014900     IF LK-PG-TXN-ID = SPACES
015000         MOVE 'Invalid transaction ID' TO LK-PG-MESSAGE
015100     ELSE
015200     IF LK-PG-TXN-ID (1:4) NOT = 'txn_'
015300         MOVE 'Invalid transaction ID' TO LK-PG-MESSAGE
015400     ELSE
015500     IF LK-PG-AMOUNT NOT > ZERO
015600         MOVE 'Invalid refund amount' TO LK-PG-MESSAGE
015700     ELSE
015800         MOVE 'Y'                  TO LK-PG-SUCCESS
015900         MOVE LK-PG-TXN-ID         TO LK-PG-RESULT-TXN-ID
016000         MOVE 'Refund processed successfully'
016100                                   TO LK-PG-MESSAGE.
016200*
016300******************************************************************
016400*    VERIFY-PAYMENT-STATUS -- NIGHTLY RECONCILIATION LOOKUP.     *
016500******************************************************************
016510*    THE REAL LOCKBOX FEED WOULD LOOK THIS TXN-ID UP IN ITS OWN
016520*    SETTLEMENT FILE; THIS STAND-IN JUST TRUSTS THE "txn_"
016530*    PREFIX AND ALWAYS REPORTS BACK completed WITH A FIXED
016540*    $10.50 VERIFY AMOUNT -- GOOD ENOUGH TO EXERCISE THE
016550*    NIGHTLY RECON RUN UNTIL THE REAL SETTLEMENT NETWORK IS IN
016560*    (TKT 0440).
016600 P300-VERIFY-PAYMENT-STATUS.
016700     IF LK-PG-TXN-ID (1:4) NOT = 'txn_'
016800         MOVE 'N'                  TO LK-PG-SUCCESS
016900         MOVE 'not_found'          TO LK-PG-VERIFY-STATUS
017000         MOVE 'Transaction not found' TO LK-PG-MESSAGE
017100     ELSE
017200         MOVE 'Y'                  TO LK-PG-SUCCESS
017300         MOVE 'completed'          TO LK-PG-VERIFY-STATUS
017400         MOVE LK-PG-TXN-ID         TO LK-PG-RESULT-TXN-ID
017500         MOVE 10.50                TO LK-PG-VERIFY-AMOUNT
017600         MOVE 'Transaction verified' TO LK-PG-MESSAGE.
017700*
017710*    P400-BUILD-TXN-ID GLUES THE PATRON ID AND THE PSEUDO-EPOCH
017720*    CLOCK TOGETHER BEHIND THE txn_ PREFIX ALREADY SITTING IN
017730*    WS-TXNID-PREFIX/WS-TXNID-SEP -- THE RESULT IS WHAT GOES
017740*    BACK TO LIB2000 AS LK-PG-RESULT-TXN-ID.
017800 P400-BUILD-TXN-ID.
017900     MOVE LK-PG-PATRON-ID          TO WS-TXNID-PATRON.
018000     MOVE WS-EPOCH-SECONDS         TO WS-TXNID-EPOCH.
018100     MOVE WS-TXNID-EPOCH           TO WS-TXNID-EPOCH-8.
