000100******************************************************************
000200*    LIBLN.DD.CBL                                                *
000300*    LOAN (BORROW) DETAIL RECORD -- ONE ENTRY PER CHECKOUT.       *
000400*    APPENDED ON BORROW, RETURN-DATE STAMPED ON RETURN.           *
000500*                                                                 *
000600*    CHANGE LOG                                                  *
000700*    ----------                                                  *
000800*    06/21/89  RTK  ORIGINAL LAYOUT, MODELED ON THE TRAN750       *LN00010
000900*                   DISBURSEMENT-DETAIL SHAPE (TKT 0098).         *LN00010
001000*    11/02/89  RTK  ADDED LIB-DUE-DATE, CIRC DESK WANTS DUE DATE  *LN00021
001100*                   STORED RATHER THAN COMPUTED AT DISPLAY TIME.  *LN00021
001200*    07/03/95  DMS  ADDED THE YY/MM/DD REDEFINES ON ALL THREE     *LN00040
001300*                   DATE FIELDS SO CONVERT-YYMMDD CAN BE REUSED.  *LN00040
001400*    01/06/98  CJP  Y2K -- DATES WERE ALREADY FULL 8-DIGIT        *LN00061
001500*                   YYYYMMDD, NO WINDOWING LOGIC PRESENT, SIGNED  *LN00061
001600*                   OFF.                                         *LN00061
001700*    04/18/00  WRH  ADDED LIB-LOAN-SEQ FOR THE TABLE-SEARCH       *LN00072
001800*                   REWRITE (TKT 0440), SEE LIB2000 FIND-LOAN.    *LN00072
001900******************************************************************
002000     01  LIB-LOAN-REC.
002100         05  LIB-LOAN-SEQ                PIC 9(5)      COMP.
002200         05  LIB-PATRON-ID               PIC X(6).
002300         05  LIB-LOAN-BOOK-ID            PIC 9(6).
002400         05  LIB-BORROW-DATE             PIC 9(8).
002500         05  LIB-BORROW-DATE-R REDEFINES LIB-BORROW-DATE.
002600             10  LIB-BORROW-YYYY         PIC 9(4).
002700             10  LIB-BORROW-MM           PIC 9(2).
002800             10  LIB-BORROW-DD           PIC 9(2).
002900         05  LIB-DUE-DATE                PIC 9(8).
003000         05  LIB-DUE-DATE-R REDEFINES LIB-DUE-DATE.
003100             10  LIB-DUE-YYYY            PIC 9(4).
003200             10  LIB-DUE-MM              PIC 9(2).
003300             10  LIB-DUE-DD              PIC 9(2).
003400         05  LIB-RETURN-DATE             PIC 9(8).
003500             88  LIB-LOAN-ACTIVE           VALUE ZERO.
003600         05  LIB-RETURN-DATE-R REDEFINES LIB-RETURN-DATE.
003700             10  LIB-RETURN-YYYY         PIC 9(4).
003800             10  LIB-RETURN-MM           PIC 9(2).
003900             10  LIB-RETURN-DD           PIC 9(2).
004000         05  FILLER                      PIC X(11).
