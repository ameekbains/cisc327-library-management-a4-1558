000010 IDENTIFICATION DIVISION.
000020*************************************************************************
000030*    LIB2000.CBL                                                       *
000040*    CIRCULATION BATCH RULE ENGINE -- MAIN DRIVER.  READS THE DAILY    *
000050*    TRANSACTION FEED, APPLIES ADD/BORROW/RETURN/FEE/SEARCH/STATUS/    *
000060*    PAY/REFUND AGAINST THE BOOK AND LOAN MASTERS, WRITES THE RESULTS  *
000070*    LOG AND THE PATRON STATUS REPORT, AND REWRITES BOTH MASTERS AT    *
000080*    END OF JOB.  LIBPAY IS CALLED FOR THE PAY/REFUND TRANSACTIONS.    *
000090*                                                                       *
000100*    CHANGE LOG                                                        *
000110*    ----------                                                        *
000120*    07/05/89  RTK  ORIGINAL VERSION, ADD/BORROW/RETURN ONLY      *L200010
000130*                   (TKT 0098).                                   *L200010
000140*    11/02/89  RTK  ADDED FEE-CALC AND SEARCH-CATALOG TXN TYPES   *L200022
000150*                   (TKT 0121).                                   *L200022
000160*    02/27/91  DMS  ADDED T-COPIES EDIT, ZERO/NEGATIVE COPY       *L200031
000170*                   COUNTS NOW REJECTED ON ADD-BOOK (TKT 0288).   *L200031
000180*    06/30/96  DMS  ADDED STATUS/PAY/REFUND TXN TYPES, AND THE    *L200051
000190*                   CALL TO LIBPAY FOR THE LOCKBOX TIE-IN (0340). *L200051
000200*    01/06/98  CJP  Y2K -- WS-RUN-DATE AND MASTER DATE FIELDS     *L200061
000210*                   ARE FULL 8-DIGIT YYYYMMDD, NO WINDOWING       *L200061
000220*                   LOGIC PRESENT.  REVIEWED AND SIGNED OFF.      *L200061
000230*    04/18/00  WRH  REWROTE FIND-LOAN/FIND-BOOK AS TABLE          *L200072
000240*                   SEARCHES AGAINST WS-BOOK/WS-LOAN-TABLE, OLD   *L200072
000250*                   SEQ RESCAN OF MASTER FILE TOO SLOW (0440).    *L200072
000260*    09/22/01  WRH  ADDED PATRON STATUS REPORT PRINT FILE AND     *L200080
000270*                   THE DO-PATRON-STATUS PARAGRAPH (TKT 0402).    *L200080
000272*    03/14/03  CJP  ADDED THE $15.00 LATE-FEE CAP, COLLECTIONS    *L200091
000273*                   WANTED A CEILING BEFORE THEY'D SIGN OFF ON   *L200091
000274*                   SENDING THESE TO THE LOCKBOX (TKT 0455).     *L200091
000275*    11/02/04  DMS  REFUND-LATE-FEE NOW REJECTS ANY AMOUNT OVER   *L200102
000276*                   THE CAP TOO -- AUDIT FOUND A REFUND FOR MORE *L200102
000277*                   THAN WAS EVER COLLECTED (TKT 0471).          *L200102
000278*    06/09/06  WRH  SEARCH-CATALOG ADDED (TKT 0502) -- TITLE,     *L200118
000279*                   AUTHOR, AND ISBN LOOKUP FOR THE CIRC DESK.    *L200118
000280*************************************************************************
000290 PROGRAM-ID.    LIB2000.
000300 AUTHOR.        R T KOWALSKI.
000310 INSTALLATION.  CIRCULATION SYSTEMS GROUP.
000320 DATE-WRITTEN.  07/05/89.
000330 DATE-COMPILED.
000340 SECURITY.      COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.
000350 ENVIRONMENT DIVISION.
000360*
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     CONSOLE IS CRT
000400     C01 IS TOP-OF-FORM
000410     CLASS LIB-NUMERIC-CLASS IS '0' THRU '9'.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000432*    THE TWO MASTER FILES -- LOADED ENTIRELY AT START-UP, HELD
000433*    IN THE WS-BOOK-TABLE/WS-LOAN-TABLE TABLES FOR THE WHOLE
000434*    RUN, AND SPOOLED BACK OUT AGAIN AT END-RTN.
000440     SELECT BOOKS-FILE        ASSIGN TO BOOKFIL
000450            ORGANIZATION IS RECORD SEQUENTIAL.
000460     SELECT LOANS-FILE        ASSIGN TO LOANFIL
000470            ORGANIZATION IS RECORD SEQUENTIAL.
000472*    THE DAY'S WORK -- ONE TRANSACTION IN, ONE RESULT OUT.
000480     SELECT TRANSACTIONS-FILE ASSIGN TO TXNFIL
000490            ORGANIZATION IS RECORD SEQUENTIAL.
000500     SELECT RESULTS-FILE      ASSIGN TO RSLFIL
000510            ORGANIZATION IS RECORD SEQUENTIAL.
000512*    PRINTED REPORT, ONE SECTION PER PATRON, ON DEMAND FROM
000513*    DO-PATRON-STATUS TRANSACTIONS.
000520     SELECT PATRON-RPT-FILE   ASSIGN TO PTRNRPT
000530            ORGANIZATION IS RECORD SEQUENTIAL.
000540*
000550 DATA DIVISION.
000560*
000570 FILE SECTION.
000580*
000585*    BOOKS AND LOANS ARE READ ENTIRELY INTO THE WS-BOOK-TABLE/
000586*    WS-LOAN-TABLE WORKING-STORAGE TABLES AT START-UP AND ONLY
000587*    TOUCHED AGAIN AT END-RTN, WHEN BOTH ARE REWRITTEN WHOLESALE.
000590 FD  BOOKS-FILE
000600     RECORD CONTAINS 401 CHARACTERS
000610     LABEL RECORDS ARE STANDARD
000620     DATA RECORD IS LIB-BOOK-REC.
000630     COPY LIBBK.
000640*
000650 FD  LOANS-FILE
000660     RECORD CONTAINS 51 CHARACTERS
000670     LABEL RECORDS ARE STANDARD
000680     DATA RECORD IS LIB-LOAN-REC.
000690     COPY LIBLN.
000700*
000705*    THE DAILY FEED -- READ ONCE, FRONT TO BACK, NO REWRITE.
000710 FD  TRANSACTIONS-FILE
000720     RECORD CONTAINS 610 CHARACTERS
000730     LABEL RECORDS ARE STANDARD
000740     DATA RECORD IS LIB-TXN-REC.
000750     COPY LIBTXN.
000760*
000765*    ONE RESULT RECORD WRITTEN PER TRANSACTION PROCESSED, OK OR
000766*    FAIL -- THE AUDIT TRAIL FOR THE WHOLE RUN.
000770 FD  RESULTS-FILE
000780     RECORD CONTAINS 140 CHARACTERS
000790     LABEL RECORDS ARE STANDARD
000800     DATA RECORD IS LIB-RESULT-REC.
000810     COPY LIBRSL.
000820*
000825*    THE PRINT FILE FOR DO-PATRON-STATUS -- WS-PRINT-REC IS ITS
000826*    OWN 01-LEVEL RATHER THAN A COPYBOOK SINCE IT'S ONLY USED BY
000827*    ONE PARAGRAPH GROUP AND HAS NO MASTER/DETAIL REUSE NEED.
000830 FD  PATRON-RPT-FILE
000840     RECORD CONTAINS 132 CHARACTERS
000850     LABEL RECORDS ARE STANDARD
000860     DATA RECORD IS WS-PRINT-REC.
000862*    WS-PRINT-TEXT IS WHAT THE HEADING AND TOTALS LINES STRING
000863*    THEIR FREE-FORM TEXT INTO; WS-PRINT-LINE-R IS THE COLUMNAR
000864*    VIEW THE DETAIL-LINE PARAGRAPHS MOVE INTO FIELD BY FIELD --
000865*    BOTH ARE THE SAME 120 BYTES, NEVER BUILT AT THE SAME TIME.
000870 01  WS-PRINT-REC.
000880     05  WS-PRINT-TEXT           PIC X(120).
000890     05  WS-PRINT-LINE-R REDEFINES WS-PRINT-TEXT.
000892*        BOOK-ID/TITLE/DUE-DATE/DAYS-OD/FEE ARE ALL DISPLAY
000893*        TEXT, NOT EDITED NUMERIC PICTURES -- EACH DETAIL
000894*        PARAGRAPH MOVES AN ALREADY-EDITED FIELD IN HERE.
000900         10  WS-PL-BOOK-ID        PIC X(8).
000910         10  WS-PL-TITLE          PIC X(42).
000920         10  WS-PL-DUE-DATE       PIC X(12).
000930         10  WS-PL-DAYS-OD        PIC X(10).
000940         10  WS-PL-FEE            PIC X(10).
000950         10  FILLER               PIC X(38).
000960     05  FILLER                   PIC X(12).
000970*
000980 WORKING-STORAGE SECTION.
000990*
001000     COPY LIBWRK.
001010*
001011*    THE SCRATCH COUNTERS BELOW ARE KEPT AS STANDALONE 77-LEVELS,
001012*    NOT BURIED UNDER WS-DRIVER-WORK-AREA, BECAUSE EACH ONE IS A
001013*    SINGLE SCALAR OWNED BY ONE PARAGRAPH CHAIN (A TABLE
001014*    SUBSCRIPT, A SCAN POSITION, A RUNNING COUNT) AND IS NEVER
001015*    MOVED OR GROUPED AS PART OF A LARGER RECORD -- SHOP HOUSE
001016*    STYLE IS 77-LEVELS FOR THAT, 01 GROUPS FOR REAL RECORDS.
001017 77  DISPLAY-COUNT               PIC 9(5)      COMP-3 VALUE 0.
001018 77  WS-TITLE-LEN                PIC 9(3)      COMP.
001019 77  WS-TERM-LEN                 PIC 9(3)      COMP.
001020 77  WS-SCAN-POS                 PIC 9(3)      COMP.
001021 77  WS-SEARCH-MATCH-CTR         PIC 9(5)      COMP.
001022 77  WS-MSG-AMT-START            PIC 9(2)      COMP.
001023 77  WS-STATUS-CURRENT-CTR       PIC 9(3)      COMP.
001024*
001025*    WS-DRIVER-WORK-AREA HOLDS EVERYTHING THE MAIN-LINE AND THE
001026*    DATE-ARITHMETIC CHAIN NEED THAT ISN'T A TABLE ENTRY -- EOF
001027*    SWITCH, DIVIDE REMAINDERS FOR CHECK-LEAP-YEAR, THE DAYNO
001028*    WORK FIELDS, AND THE EDITED MESSAGE-BUILDING FIELDS.
001030 01  WS-DRIVER-WORK-AREA.
001040     05  EOF-SW                  PIC 9(1)      COMP  VALUE 0.
001050         88  EOF-SWITCH-ON               VALUE 1.
001055*    WS-DIV-Q/WS-DIV-R4/R100/R400 ARE THE QUOTIENT AND THREE
001056*    REMAINDERS CHECK-LEAP-YEAR USES FOR ITS DIV-BY-4/100/400
001057*    TEST -- KEPT SEPARATE RATHER THAN REUSING ONE FIELD SO ALL
001058*    THREE REMAINDERS ARE STILL AROUND WHEN THE IF STATEMENT
001059*    COMPARES THEM.
001060     05  WS-DIV-Q                PIC 9(4)      COMP.
001070     05  WS-DIV-R4                PIC 9(2)      COMP.
001080     05  WS-DIV-R100              PIC 9(2)      COMP.
001090     05  WS-DIV-R400              PIC 9(2)      COMP.
001100     05  WS-LEAP-TEST-YYYY        PIC 9(4)      COMP.
001105*    WS-DAYNO-OUT IS THE DAY-NUMBER CONVERT-DATE-TO-DAYNO BUILDS
001106*    AND CONVERT-DAYNO-TO-DATE TAKES APART AGAIN.
001110     05  WS-DAYNO-OUT             PIC 9(7)      COMP-3.
001120     05  WS-YEAR-SUB              PIC 9(4)      COMP.
001130     05  WS-YEAR-LEN              PIC 9(3)      COMP.
001140     05  WS-MONTH-LEN             PIC 9(3)      COMP.
001150     05  WS-REMAIN-DAYS           PIC 9(7)      COMP-3.
001155*    WS-GENDATE IS THE ONE SHARED "SCRATCH DATE" EVERY PARAGRAPH
001156*    IN THE DATE CHAIN READS FROM AND WRITES TO -- CALLERS MOVE
001157*    THEIR OWN 9(8) DATE IN BEFORE PERFORMING BREAK-DATE-FIELD,
001158*    AND READ IT BACK OUT AFTER COMBINE-DATE-FIELD.
001160     05  WS-GENDATE               PIC 9(8).
001170     05  WS-GENDATE-R REDEFINES WS-GENDATE.
001180         10  WS-GENDATE-YYYY      PIC 9(4).
001190         10  WS-GENDATE-MM        PIC 9(2).
001200         10  WS-GENDATE-DD        PIC 9(2).
001201*    WS-CALC-DUE-DATE IS WHAT CALC-LATE-FEE COMPARES THE RUN DATE
001202*    AGAINST -- EVERY CALLER LOADS IT FROM THE LOAN TABLE'S DUE
001203*    DATE FIRST.
001210     05  WS-CALC-DUE-DATE         PIC 9(8).
001250     05  WS-SCAN-LIMIT            PIC S9(4)     COMP.
001270     05  WS-FEE-CALC-OK-SW        PIC X(1)      VALUE 'N'.
001280         88  WS-FEE-CALC-OK             VALUE 'Y'.
001285*    ZZZ9.99 -- SPACE-FILLED, NOT ZERO-FILLED, WHICH IS WHY EVERY
001286*    MESSAGE THAT QUOTES A FEE AMOUNT HAS TO SCAN PAST LEADING
001287*    SPACES BEFORE STRINGING IT IN.
001290     05  WS-MSG-AMT-EDIT          PIC ZZZ9.99.
001305*    WS-MSG-DATE-EDIT IS THE MM/DD/YYYY-ORDERED SLASH-PUNCTUATED
001306*    VIEW OF WS-GENDATE THAT EVERY OUTGOING MESSAGE AND REPORT
001307*    LINE QUOTES -- THE REDEFINES BELOW LETS A CALLER GRAB THE
001308*    WHOLE 10-BYTE EDITED STRING IN ONE MOVE.
001310     05  WS-MSG-DATE-EDIT.
001320         10  WS-MSG-DATE-YYYY     PIC 9(4).
001330         10  FILLER               PIC X(1)      VALUE '/'.
001340         10  WS-MSG-DATE-MM       PIC 9(2).
001350         10  FILLER               PIC X(1)      VALUE '/'.
001360         10  WS-MSG-DATE-DD       PIC 9(2).
001370     05  WS-MSG-DATE-R REDEFINES WS-MSG-DATE-EDIT
001380                                  PIC X(10).
001385*    RUNNING FEE TOTAL ACROSS ALL OF ONE PATRON'S CURRENT LOANS,
001386*    BUILT UP BY STATUS-CURRENT-LOOP AND PRINTED BY
001387*    WRITE-PATRON-TOTALS.
001390     05  WS-PATRON-TOTAL-FEE      PIC S9(5)V99  COMP-3.
001410     05  FILLER                   PIC X(4).
001420*
001425*    WS-GATEWAY-REQUEST/WS-GATEWAY-RESULT ARE THE TWO AREAS
001426*    PASSED ON THE CALL TO LIBPAY -- THEY MUST STAY BYTE-FOR-
001427*    BYTE IDENTICAL TO LIBPAY'S LK-PG-REQUEST/LK-PG-RESULT
001428*    LINKAGE-SECTION LAYOUTS OR THE CALL SCRAMBLES THE DATA.
001430 01  WS-GATEWAY-REQUEST.
001440     05  WS-GW-FUNCTION           PIC X(1).
001450     05  WS-GW-PATRON-ID          PIC X(6).
001460     05  WS-GW-AMOUNT             PIC S9(5)V99  COMP-3.
001470     05  WS-GW-DESCRIPTION        PIC X(80).
001480     05  WS-GW-TXN-ID             PIC X(30).
001490     05  FILLER                   PIC X(5).
001500*
001505*    WS-GW-SUCCESS CARRIES BOTH THE APPROVED/DECLINED ANSWER FOR
001506*    A CHARGE OR REFUND AND THE Y/N LIBPAY SETS ON A VERIFY CALL
001507*    -- ONE SWITCH SERVES ALL THREE FUNCTIONS.
001510 01  WS-GATEWAY-RESULT.
001520     05  WS-GW-SUCCESS            PIC X(1).
001530         88  WS-GW-APPROVED             VALUE 'Y'.
001540         88  WS-GW-DECLINED             VALUE 'N'.
001550     05  WS-GW-RESULT-TXN-ID      PIC X(30).
001560     05  WS-GW-MESSAGE            PIC X(80).
001570     05  WS-GW-VERIFY-STATUS      PIC X(15).
001580     05  WS-GW-VERIFY-AMOUNT      PIC S9(5)V99  COMP-3.
001590     05  FILLER                   PIC X(5).
001600*
001610 PROCEDURE DIVISION.
001620*
001630*************************************************************
001640*    MAIN DRIVER LINE.                                      *
001650*************************************************************
001660 A010-MAIN-LINE.
001661*    JOB ID AND AN OPTIONAL OVERRIDE RUN DATE COME IN ON THE
001662*    COMMAND LINE THE SAME WAY THE OLD MB-SERIES JOBS TOOK THEIR
001663*    CLIENT CODE -- "JOBID [YYYYMMDD]".  NO DATE OVERRIDE MEANS
001664*    TAKE TODAY'S DATE FROM THE SYSTEM CLOCK.
001670     DISPLAY SPACES UPON CRT.
001680     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001690     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001700         INTO WS-JOB-ID WS-RUN-DATE-PARM.
001710     IF WS-RUN-DATE-PARM = SPACES
001720         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
001730     ELSE
001740         MOVE WS-RUN-DATE-PARM    TO WS-RUN-DATE.
001750     DISPLAY '* * * * * B E G I N   L I B 2 0 0 0 . C B L'
001760         UPON CRT AT 1401.
001770     DISPLAY 'F O R   J O B  ' UPON CRT AT 1455.
001780     DISPLAY WS-JOB-ID UPON CRT AT 1470.
001785*    BOOKS AND LOANS ARE READ WHOLE INTO THE WS-BOOK-TABLE AND
001786*    WS-LOAN-TABLE ARRAYS UP FRONT (TKT 0440) -- EVERYTHING AFTER
001787*    THIS POINT WORKS AGAINST THE IN-MEMORY COPY, NOT THE FILES.
001790     OPEN INPUT  BOOKS-FILE.
001800     OPEN INPUT  LOANS-FILE.
001810     OPEN INPUT  TRANSACTIONS-FILE.
001820     OPEN OUTPUT RESULTS-FILE.
001830     OPEN OUTPUT PATRON-RPT-FILE.
001840     PERFORM LOAD-BOOK-TABLE.
001850     PERFORM LOAD-LOAN-TABLE.
001860     CLOSE BOOKS-FILE.
001870     CLOSE LOANS-FILE.
001880     PERFORM READ-TXN.
001885*    MAIN TRANSACTION LOOP -- ONE PASS OF 001-MAIN PER TXN
001886*    RECORD, EOF-SWITCH-ON SET WHEN READ-TXN HITS END OF FILE.
001890     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SWITCH-ON.
001900     PERFORM END-RTN.
001910*
001915*    LOAD-BOOK-TABLE PRIMES THE IN-MEMORY BOOK TABLE FROM
001916*    BOOKS-FILE AND TRACKS THE HIGHEST BOOK-ID SEEN SO
001917*    ADD-BOOK-TO-TABLE KNOWS WHERE TO PICK UP NUMBERING NEW
001918*    BOOKS.
001920 LOAD-BOOK-TABLE.
001930     MOVE ZERO TO WS-BOOK-COUNT.
001940     MOVE ZERO TO WS-NEXT-BOOK-ID.
001950     READ BOOKS-FILE AT END MOVE 1 TO EOF-SW.
001960     PERFORM LOAD-BOOK-TABLE-LOOP UNTIL EOF-SWITCH-ON.
001970     MOVE ZERO TO EOF-SW.
001975*    NEXT-BOOK-ID WAS LEFT SITTING ON THE HIGHEST ID ON FILE --
001976*    BUMP IT ONCE SO THE FIRST ADD-BOOK GETS A FRESH, UNUSED ID.
001980     ADD 1 TO WS-NEXT-BOOK-ID.
001990*
001995*    ONE TABLE ROW PER BOOKS-FILE RECORD, FIELD FOR FIELD.
002000 LOAD-BOOK-TABLE-LOOP.
002010     ADD 1 TO WS-BOOK-COUNT.
002020     MOVE LIB-BOOK-ID         TO WS-TBL-BOOK-ID (WS-BOOK-COUNT).
002030     MOVE LIB-TITLE           TO WS-TBL-TITLE (WS-BOOK-COUNT).
002040     MOVE LIB-AUTHOR          TO WS-TBL-AUTHOR (WS-BOOK-COUNT).
002050     MOVE LIB-ISBN            TO WS-TBL-ISBN (WS-BOOK-COUNT).
002060     MOVE LIB-TOTAL-COPIES    TO WS-TBL-TOTAL-COPIES (WS-BOOK-COUNT).
002070     MOVE LIB-AVAIL-COPIES    TO WS-TBL-AVAIL-COPIES (WS-BOOK-COUNT).
002075*    TRACK THE HIGHEST BOOK ID ON FILE AS WE GO.
002080     IF LIB-BOOK-ID NOT < WS-NEXT-BOOK-ID
002090         MOVE LIB-BOOK-ID         TO WS-NEXT-BOOK-ID.
002100     READ BOOKS-FILE AT END MOVE 1 TO EOF-SW.
002110*
002115*    LOAD-LOAN-TABLE IS THE SAME IDEA AS LOAD-BOOK-TABLE, ONE
002116*    ROW PER LOANS-FILE RECORD, NO HIGH-WATER-MARK NEEDED
002117*    SINCE LOAN ROWS ARE KEYED BY POSITION, NOT BY AN ID FIELD.
002120 LOAD-LOAN-TABLE.
002130     MOVE ZERO TO WS-LOAN-COUNT.
002140     MOVE ZERO TO EOF-SW.
002150     READ LOANS-FILE AT END MOVE 1 TO EOF-SW.
002160     PERFORM LOAD-LOAN-TABLE-LOOP UNTIL EOF-SWITCH-ON.
002170     MOVE ZERO TO EOF-SW.
002180*
002185*    SAME FIELD-FOR-FIELD COPY AS LOAD-BOOK-TABLE-LOOP, ABOVE.
002190 LOAD-LOAN-TABLE-LOOP.
002200     ADD 1 TO WS-LOAN-COUNT.
002210     MOVE LIB-PATRON-ID       TO WS-TBL-PATRON-ID (WS-LOAN-COUNT).
002220     MOVE LIB-LOAN-BOOK-ID    TO WS-TBL-LOAN-BOOK-ID (WS-LOAN-COUNT).
002230     MOVE LIB-BORROW-DATE     TO WS-TBL-BORROW-DATE (WS-LOAN-COUNT).
002240     MOVE LIB-DUE-DATE        TO WS-TBL-DUE-DATE (WS-LOAN-COUNT).
002250     MOVE LIB-RETURN-DATE     TO WS-TBL-RETURN-DATE (WS-LOAN-COUNT).
002260     READ LOANS-FILE AT END MOVE 1 TO EOF-SW.
002270*
002275*    READ-TXN IS PERFORMED ONCE UP FRONT AND ONCE AT THE
002276*    BOTTOM OF EVERY PASS OF 001-MAIN -- THE CLASSIC
002277*    "PRIME THE PUMP" READ-AHEAD SHAPE.
002280 READ-TXN.
002290     READ TRANSACTIONS-FILE AT END MOVE 1 TO EOF-SW.
002300     IF NOT EOF-SWITCH-ON
002310         ADD 1 TO WS-TXN-READ-CTR.
002320*
002330*************************************************************
002340*    001-MAIN DISPATCHES EACH TRANSACTION BY TXN-TYPE.       *
002350*************************************************************
002355*    EIGHT TXN-TYPE 88-LEVELS, EIGHT IF/ELSE RUNGS -- IF NONE OF
002356*    THEM FIRE THE TRANSACTION FALLS THROUGH TO THE "UNRECOGNIZED
002357*    TRANSACTION TYPE" REJECT BELOW RATHER THAN ABENDING.
002360 001-MAIN.
002365*    RESULT RECORD IS CLEARED AND GIVEN ITS TXN-TYPE AND A ZERO
002366*    FEE AMOUNT BEFORE DISPATCH SO EVERY DO-xxx PARAGRAPH STARTS
002367*    FROM THE SAME BLANK SLATE, WHETHER IT TOUCHES THE FEE OR NOT.
002370     MOVE SPACES               TO LIB-RESULT-REC.
002380     MOVE LIB-TXN-TYPE          TO LIB-RESULT-TXN-TYPE.
002390     MOVE ZERO                 TO LIB-RESULT-FEE-AMT.
002395*    RUNG 1 -- ADD-BOOK (R1).
002400     IF LIB-TXN-IS-ADD
002410         PERFORM DO-ADD-BOOK
002420     ELSE
002425*    RUNG 2 -- BORROW-BOOK (R3).
002430     IF LIB-TXN-IS-BORROW
002440         PERFORM DO-BORROW-BOOK
002450     ELSE
002455*    RUNG 3 -- RETURN-BOOK (R4).
002460     IF LIB-TXN-IS-RETURN
002470         PERFORM DO-RETURN-BOOK
002480     ELSE
002485*    RUNG 4 -- LATE-FEE-CALC, QUOTE ONLY (R5).
002490     IF LIB-TXN-IS-FEE
002500         PERFORM DO-LATE-FEE-CALC
002510     ELSE
002515*    RUNG 5 -- SEARCH-CATALOG (R6).
002520     IF LIB-TXN-IS-SEARCH
002530         PERFORM DO-SEARCH-CATALOG
002540     ELSE
002545*    RUNG 6 -- PATRON-STATUS (R7).
002550     IF LIB-TXN-IS-STATUS
002560         PERFORM DO-PATRON-STATUS
002570     ELSE
002575*    RUNG 7 -- PAY-LATE-FEES, DIALS LIBPAY (R8).
002580     IF LIB-TXN-IS-PAY
002590         PERFORM DO-PAY-LATE-FEES
002600     ELSE
002605*    RUNG 8 -- REFUND-LATE-FEE, DIALS LIBPAY (R9).
002610     IF LIB-TXN-IS-REFUND
002620         PERFORM DO-REFUND-LATE-FEE
002630     ELSE
002635*    FALL-THROUGH -- NONE OF THE EIGHT RUNGS MATCHED.
002640         MOVE 'FAIL'            TO LIB-RESULT-STATUS
002650         MOVE 'Unrecognized transaction type' TO LIB-RESULT-MESSAGE
002660         PERFORM WRITE-RESULT.
002665*    DISPLAY-COUNT IS A PROGRESS HEARTBEAT FOR A LONG RUN SITTING
002666*    AT THE OPERATOR CONSOLE -- EVERY 1000TH TRANSACTION REPAINTS
002667*    THE READ COUNT SO THE JOB DOESN'T LOOK HUNG ON A BIG FEED.
002670     IF DISPLAY-COUNT = 1000
002680         DISPLAY WS-TXN-READ-CTR 'TRANSACTIONS READ -> ' UPON CRT
002690             AT 1125
002700         MOVE 0 TO DISPLAY-COUNT.
002710     ADD 1 TO DISPLAY-COUNT.
002720     PERFORM READ-TXN.
002730 001-MAIN-EXIT.
002740     EXIT.
002750*
002760*************************************************************
002770*    ADD-BOOK (R1)                                          *
002780*************************************************************
002790 DO-ADD-BOOK.
002795*    TITLE/AUTHOR OVERLENGTH CANNOT OCCUR, FIELD WIDTH IS THE EDIT.
002796*    THE FOUR CHECKS BELOW RUN IN THE ORDER THE SPEC WRITE-UP
002797*    LISTS THEM -- TITLE, THEN AUTHOR, THEN ISBN, THEN COPIES --
002798*    SO THE FIRST ONE THAT FAILS IS THE ONE THE PATRON SEES.
002799*    RULE 1 -- TITLE REQUIRED.
002800     IF LIB-TXN-TITLE = SPACES
002810         MOVE 'FAIL'             TO LIB-RESULT-STATUS
002820         MOVE 'Title is required' TO LIB-RESULT-MESSAGE
002830     ELSE
002835*    RULE 2 -- AUTHOR REQUIRED.
002840     IF LIB-TXN-AUTHOR = SPACES
002850         MOVE 'FAIL'             TO LIB-RESULT-STATUS
002860         MOVE 'Author is required' TO LIB-RESULT-MESSAGE
002870     ELSE
002875*    RULE 3 -- ISBN MUST BE 13 NUMERIC DIGITS.
002880     IF LIB-TXN-ISBN NOT NUMERIC
002890         MOVE 'FAIL'             TO LIB-RESULT-STATUS
002900         MOVE 'ISBN must be exactly 13 digits' TO LIB-RESULT-MESSAGE
002910     ELSE
002915*    RULE 4 -- COPIES MUST BE A POSITIVE INTEGER.
002920     IF LIB-TXN-COPIES NOT > ZERO
002930         MOVE 'FAIL'             TO LIB-RESULT-STATUS
002940         MOVE 'Total copies must be a positive integer'
002950                                 TO LIB-RESULT-MESSAGE
002960     ELSE
002961*        DUPLICATE-ISBN CHECK ONLY RUNS ONCE THE FIELD EDITS
002962*        THEMSELVES ARE CLEAN -- NO SENSE SCANNING THE TABLE
002963*        FOR A BOOK ID THAT WOULD BE REJECTED ANYWAY.
002970         PERFORM FIND-BOOK-BY-ISBN
002980         IF WS-BOOK-FOUND
002990             MOVE 'FAIL'             TO LIB-RESULT-STATUS
003000             MOVE 'A book with this ISBN already exists'
003010                                     TO LIB-RESULT-MESSAGE
003020         ELSE
003030             PERFORM ADD-BOOK-TO-TABLE.
003040     PERFORM WRITE-RESULT.
003050*
003055*    ADD-BOOK-TO-TABLE APPENDS A NEW ROW TO WS-BOOK-TABLE AND
003056*    ASSIGNS IT THE NEXT FREE BOOK ID -- THE MASTER FILE ITSELF
003057*    ISN'T TOUCHED UNTIL END-RTN'S REWRITE-BOOK-LOOP.
003060 ADD-BOOK-TO-TABLE.
003062*    GROW THE TABLE BY ONE ROW AT THE END -- BOOKS ARE NEVER
003064*    DELETED, SO THE TABLE ONLY EVER GETS LONGER.
003070     ADD 1                       TO WS-BOOK-COUNT.
003072*    ASSIGN THE NEW BOOK ITS ID, THEN BUMP THE HIGH-WATER MARK
003074*    SO THE NEXT ADD-BOOK GETS THE NEXT ID IN SEQUENCE.
003080     MOVE WS-NEXT-BOOK-ID        TO WS-TBL-BOOK-ID (WS-BOOK-COUNT).
003090     ADD 1                       TO WS-NEXT-BOOK-ID.
003100     MOVE LIB-TXN-TITLE          TO WS-TBL-TITLE (WS-BOOK-COUNT).
003110     MOVE LIB-TXN-AUTHOR         TO WS-TBL-AUTHOR (WS-BOOK-COUNT).
003120     MOVE LIB-TXN-ISBN           TO WS-TBL-ISBN (WS-BOOK-COUNT).
003128*    A BRAND-NEW BOOK STARTS WITH ALL ITS COPIES AVAILABLE, SO
003129*    ONE MOVE LOADS THE SAME COUNT INTO BOTH FIELDS AT ONCE.
003130     MOVE LIB-TXN-COPIES         TO WS-TBL-TOTAL-COPIES (WS-BOOK-COUNT)
003140                                    WS-TBL-AVAIL-COPIES (WS-BOOK-COUNT).
003150     MOVE 'OK'                   TO LIB-RESULT-STATUS.
003155*    TITLE COMES IN RIGHT-PADDED WITH SPACES TO X(200) -- TRIM
003156*    IT BACK TO ITS REAL LENGTH BEFORE QUOTING IT IN THE
003157*    CONFIRMATION MESSAGE, ELSE THE MESSAGE WOULD BE ALL BLANKS
003158*    AFTER THE CLOSING QUOTE.
003160     MOVE 200                    TO WS-TITLE-LEN.
003170     PERFORM SCAN-TITLE-LEN
003180         UNTIL LIB-TXN-TITLE (WS-TITLE-LEN:1) NOT = SPACE
003190             OR WS-TITLE-LEN = 1.
003200     STRING 'Book "'                     DELIMITED BY SIZE
003210            LIB-TXN-TITLE (1:WS-TITLE-LEN) DELIMITED BY SIZE
003220            '" has been successfully added to the catalog.'
003230                                          DELIMITED BY SIZE
003240         INTO LIB-RESULT-MESSAGE.
003250*
003255*    SCAN-TITLE-LEN WALKS BACKWARD FROM 200 UNTIL IT HITS A
003256*    NON-SPACE CHARACTER -- THE SAME BACKWARD-TRIM IDIOM USED
003257*    FOR EVERY EDITED-FIELD MESSAGE IN THIS PROGRAM.
003260 SCAN-TITLE-LEN.
003270     SUBTRACT 1 FROM WS-TITLE-LEN.
003280*
003290*************************************************************
003300*    BORROW-BOOK (R3)                                       *
003310*************************************************************
003320 DO-BORROW-BOOK.
003325*    PATRON ID EDIT FIRST, THEN BOOK-ON-FILE, THEN COPIES
003326*    AVAILABLE, THEN THE 5-BOOK BORROWING CAP -- SAME ORDER
003327*    THE SPEC WRITE-UP LISTS THE BORROW RULES IN.
003330     IF LIB-TXN-PATRON-ID NOT NUMERIC
003340         MOVE 'FAIL'             TO LIB-RESULT-STATUS
003350         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
003360                                 TO LIB-RESULT-MESSAGE
003370     ELSE
003375*        RULE -- THE BOOK ID MUST BE ON FILE.
003380         PERFORM FIND-BOOK-BY-ID
003390         IF NOT WS-BOOK-FOUND
003400             MOVE 'FAIL'             TO LIB-RESULT-STATUS
003410             MOVE 'Book not found.' TO LIB-RESULT-MESSAGE
003420         ELSE
003425*        RULE -- AT LEAST ONE COPY MUST BE AVAILABLE.
003430         IF WS-TBL-AVAIL-COPIES (WS-BOOK-SUB) = ZERO
003440             MOVE 'FAIL'             TO LIB-RESULT-STATUS
003450             MOVE 'This book is not available for borrowing.'
003460                                     TO LIB-RESULT-MESSAGE
003470         ELSE
003475*        RULE -- PATRON MAY NOT HAVE MORE THAN 5 BOOKS OUT AT ONCE.
003480             PERFORM COUNT-PATRON-LOANS
003490             IF WS-PATRON-ACTIVE-CTR NOT < 5
003500                 MOVE 'FAIL'         TO LIB-RESULT-STATUS
003510                 MOVE 'Patron has reached the maximum borrowing limit of
003520-                    ' 5 books.'
003530                                    TO LIB-RESULT-MESSAGE
003540             ELSE
003550                 PERFORM ADD-LOAN-TO-TABLE.
003560     PERFORM WRITE-RESULT.
003570*
003575*    FIND-BOOK-BY-ID/FIND-BOOK-BY-ISBN ARE THE TWO TABLE
003576*    LOOKUPS REWRITTEN AGAINST WS-BOOK-TABLE UNDER TKT 0440 --
003577*    BOTH LEAVE WS-BOOK-SUB POINTING AT THE MATCHING ROW (OR
003578*    ONE PAST THE LAST ROW WHEN NOTHING MATCHED) FOR THE
003579*    CALLING PARAGRAPH TO SUBSCRIPT OFF OF.
003580 FIND-BOOK-BY-ID.
003590     MOVE 'N'                    TO WS-BOOK-FOUND-SW.
003600     MOVE 1                      TO WS-BOOK-SUB.
003610     PERFORM FIND-BOOK-BY-ID-LOOP
003620         VARYING WS-BOOK-SUB FROM 1 BY 1
003630             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT OR WS-BOOK-FOUND.
003640     IF NOT WS-BOOK-FOUND
003650         SUBTRACT 1 FROM WS-BOOK-SUB.
003660*
003670 FIND-BOOK-BY-ID-LOOP.
003680     IF WS-TBL-BOOK-ID (WS-BOOK-SUB) = LIB-TXN-BOOK-ID
003690         MOVE 'Y'                TO WS-BOOK-FOUND-SW.
003700*
003705*    FIND-BOOK-BY-ISBN IS THE SAME SHAPE AS FIND-BOOK-BY-ID BUT
003706*    DOESN'T BACK WS-BOOK-SUB UP ON A MISS -- DO-ADD-BOOK ONLY
003707*    CARES WHETHER IT FOUND SOMETHING, NOT WHERE.
003710 FIND-BOOK-BY-ISBN.
003720     MOVE 'N'                    TO WS-BOOK-FOUND-SW.
003730     MOVE 1                      TO WS-BOOK-SUB.
003740     PERFORM FIND-BOOK-BY-ISBN-LOOP
003750         VARYING WS-BOOK-SUB FROM 1 BY 1
003760             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT OR WS-BOOK-FOUND.
003770*
003780 FIND-BOOK-BY-ISBN-LOOP.
003790     IF WS-TBL-ISBN (WS-BOOK-SUB) = LIB-TXN-ISBN
003800         MOVE 'Y'                TO WS-BOOK-FOUND-SW.
003810*
003815*    COUNT-PATRON-LOANS SWEEPS THE WHOLE LOAN TABLE COUNTING
003816*    ROWS FOR THIS PATRON WITH A ZERO RETURN-DATE -- ZERO MEANS
003817*    STILL OUT, SEE THE 88-LEVEL LIB-LOAN-ACTIVE IN LIBLN.DD.
003820 COUNT-PATRON-LOANS.
003830     MOVE ZERO                   TO WS-PATRON-ACTIVE-CTR.
003840     MOVE 1                      TO WS-LOAN-SUB.
003850     PERFORM COUNT-PATRON-LOANS-LOOP
003860         VARYING WS-LOAN-SUB FROM 1 BY 1
003870             UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
003880*
003890 COUNT-PATRON-LOANS-LOOP.
003900     IF WS-TBL-PATRON-ID (WS-LOAN-SUB) = LIB-TXN-PATRON-ID
003910         AND WS-TBL-RETURN-DATE (WS-LOAN-SUB) = ZERO
003920         ADD 1                   TO WS-PATRON-ACTIVE-CTR.
003930*
003935*    ADD-LOAN-TO-TABLE APPENDS THE NEW LOAN ROW, COMPUTES THE
003936*    DUE DATE AS RUN-DATE PLUS 14 DAYS VIA THE DAY-NUMBER
003937*    CONVERSION CHAIN BELOW, DECREMENTS AVAILABLE COPIES, AND
003938*    BUILDS THE CONFIRMATION MESSAGE WITH THE DUE DATE IN IT.
003940 ADD-LOAN-TO-TABLE.
003950     ADD 1                       TO WS-LOAN-COUNT.
003960     MOVE LIB-TXN-PATRON-ID      TO WS-TBL-PATRON-ID (WS-LOAN-COUNT).
003970     MOVE LIB-TXN-BOOK-ID        TO WS-TBL-LOAN-BOOK-ID (WS-LOAN-COUNT).
003980     MOVE WS-RUN-DATE            TO WS-TBL-BORROW-DATE (WS-LOAN-COUNT).
003985*    RUN-DATE -> DAY NUMBER, ADD 14, DAY NUMBER BACK TO A DATE --
003986*    NO INTRINSIC FUNCTION, SAME MANUAL-ARITHMETIC HABIT AS THE
003987*    OLD CONVERT-YYMMDD ROUTINES (SEE THE CHAIN BELOW CALC-LATE-
003988*    FEE).
003990     MOVE WS-RUN-DATE            TO WS-GENDATE.
004000     PERFORM BREAK-DATE-FIELD.
004010     PERFORM CONVERT-DATE-TO-DAYNO.
004020     ADD 14                      TO WS-DAYNO-OUT.
004030     PERFORM CONVERT-DAYNO-TO-DATE.
004040     PERFORM COMBINE-DATE-FIELD.
004050     MOVE WS-GENDATE             TO WS-TBL-DUE-DATE (WS-LOAN-COUNT).
004052*    ZERO RETURN-DATE IS THE LOAN'S "STILL OUT" FLAG -- SEE THE
004053*    LIB-LOAN-ACTIVE 88-LEVEL ON THE RETURN-DATE FIELD IN
004054*    LIBLN.DD.CBL.
004060     MOVE ZERO                   TO WS-TBL-RETURN-DATE (WS-LOAN-COUNT).
004065*    WS-BOOK-SUB WAS LEFT POINTING AT THIS BOOK'S ROW BY
004066*    FIND-BOOK-BY-ID, CALLED BEFORE WE GOT HERE.
004070     SUBTRACT 1 FROM WS-TBL-AVAIL-COPIES (WS-BOOK-SUB).
004080     MOVE 'OK'                   TO LIB-RESULT-STATUS.
004085*    SPREAD THE COMPUTED DUE DATE BACK INTO THE EDITED MESSAGE
004086*    FIELDS SO THE STRING BELOW CAN QUOTE IT AS MM/DD/YYYY.
004090     MOVE WS-GENDATE-YYYY        TO WS-MSG-DATE-YYYY.
004100     MOVE WS-GENDATE-MM          TO WS-MSG-DATE-MM.
004110     MOVE WS-GENDATE-DD          TO WS-MSG-DATE-DD.
004120     STRING 'Book has been successfully borrowed. Due date: '
004130                                          DELIMITED BY SIZE
004140            WS-MSG-DATE-R                DELIMITED BY SIZE
004150            '.'                           DELIMITED BY SIZE
004160         INTO LIB-RESULT-MESSAGE.
004170*
004180*************************************************************
004190*    RETURN-BOOK (R4)                                       *
004200*************************************************************
004210 DO-RETURN-BOOK.
004215*    RETURN NEEDS AN ACTIVE (NOT-YET-RETURNED) LOAN MATCHING
004216*    BOTH THE PATRON AND THE BOOK ON THE TRANSACTION -- A LOAN
004217*    ALREADY CLOSED OUT DOESN'T COUNT, SEE FIND-ACTIVE-LOAN-LOOP.
004220     IF LIB-TXN-PATRON-ID NOT NUMERIC
004230         MOVE 'FAIL'             TO LIB-RESULT-STATUS
004240         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
004250                                 TO LIB-RESULT-MESSAGE
004260     ELSE
004270         PERFORM FIND-ACTIVE-LOAN
004280         IF NOT WS-LOAN-FOUND
004290             MOVE 'FAIL'             TO LIB-RESULT-STATUS
004300             MOVE 'No active loan found for this book and patron.'
004310                                     TO LIB-RESULT-MESSAGE
004320         ELSE
004330             PERFORM PROCESS-RETURN.
004340     PERFORM WRITE-RESULT.
004350*
004355*    FIND-ACTIVE-LOAN MATCHES ON PATRON, BOOK, AND A ZERO
004356*    RETURN-DATE ALL THREE -- A PATRON CAN HAVE BORROWED THE
004357*    SAME TITLE TWICE OVER THE YEARS, SO BOOK-ID ALONE OR
004358*    PATRON-ID ALONE IS NOT ENOUGH TO PICK OUT THE OPEN LOAN.
004360 FIND-ACTIVE-LOAN.
004370     MOVE 'N'                    TO WS-LOAN-FOUND-SW.
004380     MOVE 1                      TO WS-LOAN-SUB.
004390     PERFORM FIND-ACTIVE-LOAN-LOOP
004400         VARYING WS-LOAN-SUB FROM 1 BY 1
004410             UNTIL WS-LOAN-SUB > WS-LOAN-COUNT OR WS-LOAN-FOUND.
004420     IF NOT WS-LOAN-FOUND
004430         SUBTRACT 1 FROM WS-LOAN-SUB.
004440*
004450 FIND-ACTIVE-LOAN-LOOP.
004460     IF WS-TBL-PATRON-ID (WS-LOAN-SUB) = LIB-TXN-PATRON-ID
004470         AND WS-TBL-LOAN-BOOK-ID (WS-LOAN-SUB) = LIB-TXN-BOOK-ID
004480         AND WS-TBL-RETURN-DATE (WS-LOAN-SUB) = ZERO
004490         MOVE 'Y'                TO WS-LOAN-FOUND-SW.
004500*
004505*    PROCESS-RETURN STAMPS THE RETURN DATE, PUTS A COPY BACK
004506*    INTO CIRCULATION (IF THE BOOK ROW IS STILL ON THE TABLE AT
004507*    ALL), CALCULATES WHATEVER LATE FEE IS OWED, AND PICKS THE
004508*    PLAIN OR LATE-FEE VERSION OF THE CONFIRMATION MESSAGE.
004510 PROCESS-RETURN.
004520     MOVE WS-RUN-DATE            TO WS-TBL-RETURN-DATE (WS-LOAN-SUB).
004530     PERFORM FIND-BOOK-BY-ID.
004535*    ONLY BUMP AVAILABLE COPIES IF THE BOOK ROW STILL EXISTS AND
004536*    AVAILABLE ISN'T ALREADY AT THE TOTAL -- GUARDS AGAINST A
004537*    DOUBLE-RETURN OR A BOOK DELETED FROM THE CATALOG SINCE
004538*    (NEITHER CAN HAPPEN TODAY, BUT THE GUARD COSTS NOTHING).
004540     IF WS-BOOK-FOUND
004550         AND WS-TBL-AVAIL-COPIES (WS-BOOK-SUB)
004560             < WS-TBL-TOTAL-COPIES (WS-BOOK-SUB)
004570         ADD 1 TO WS-TBL-AVAIL-COPIES (WS-BOOK-SUB).
004575*    CALC-LATE-FEE WANTS THE DUE DATE IN WS-CALC-DUE-DATE AND
004576*    COMPARES IT AGAINST WS-RUN-DATE, WHICH IS ALREADY SET.
004580     MOVE WS-TBL-DUE-DATE (WS-LOAN-SUB) TO WS-CALC-DUE-DATE.
004590     PERFORM CALC-LATE-FEE.
004600     MOVE 'OK'                   TO LIB-RESULT-STATUS.
004610     MOVE WS-FEE-AMOUNT          TO LIB-RESULT-FEE-AMT.
004620     IF WS-DAYS-OVERDUE > ZERO
004630         PERFORM BUILD-LATE-RETURN-MESSAGE
004640     ELSE
004650         MOVE 'Book has been successfully returned.'
004660                                 TO LIB-RESULT-MESSAGE.
004670*
004675*    BUILD-LATE-RETURN-MESSAGE TRIMS THE EDITED FEE AMOUNT THE
004676*    SAME BACKWARD-SCAN WAY SCAN-TITLE-LEN TRIMS A TITLE, THEN
004677*    STRINGS DAYS-OVERDUE AND THE FEE INTO ONE MESSAGE LINE.
004680 BUILD-LATE-RETURN-MESSAGE.
004690     MOVE WS-FEE-AMOUNT          TO WS-MSG-AMT-EDIT.
004700     MOVE 1                      TO WS-MSG-AMT-START.
004710     PERFORM FIND-MSG-AMT-START
004720         UNTIL WS-MSG-AMT-EDIT (WS-MSG-AMT-START:1) NOT = SPACE.
004730     STRING 'Book has been successfully returned, '
004740                                          DELIMITED BY SIZE
004750            WS-DAYS-OVERDUE               DELIMITED BY SIZE
004760            ' days overdue, late fee of $'
004770                                          DELIMITED BY SIZE
004780            WS-MSG-AMT-EDIT (WS-MSG-AMT-START:)
004790                                          DELIMITED BY SIZE
004800            '.'                           DELIMITED BY SIZE
004810         INTO LIB-RESULT-MESSAGE.
004820*
004825*    ZZZ9.99 LEFT-FILLS WITH SPACES -- WALK FORWARD PAST THEM.
004830 FIND-MSG-AMT-START.
004840     ADD 1                       TO WS-MSG-AMT-START.
004850*
004860*************************************************************
004870*    LATE-FEE-CALC (R5) -- SHARED BY RETURN/FEE/STATUS/PAY. *
004880*************************************************************
004890 DO-LATE-FEE-CALC.
004895*    SAME PATRON-ID EDIT AND ACTIVE-LOAN LOOKUP AS RETURN-BOOK,
004896*    BUT THIS TRANSACTION TYPE ONLY QUOTES THE FEE -- IT NEVER
004897*    STAMPS A RETURN DATE OR TOUCHES AVAILABLE COPIES.
004900     IF LIB-TXN-PATRON-ID NOT NUMERIC
004910         MOVE 'FAIL'             TO LIB-RESULT-STATUS
004920         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
004930                                 TO LIB-RESULT-MESSAGE
004940     ELSE
004950         PERFORM FIND-ACTIVE-LOAN
004960         IF NOT WS-LOAN-FOUND
004970             MOVE 'FAIL'             TO LIB-RESULT-STATUS
004980             MOVE 'Unable to calculate late fees.'
004990                                     TO LIB-RESULT-MESSAGE
005000         ELSE
005005*            NO CAP CHECK NEEDED HERE -- CALC-LATE-FEE ITSELF
005006*            NEVER HANDS BACK MORE THAN $15.00.
005010             MOVE WS-TBL-DUE-DATE (WS-LOAN-SUB) TO WS-CALC-DUE-DATE
005020             PERFORM CALC-LATE-FEE
005030             MOVE 'OK'               TO LIB-RESULT-STATUS
005040             MOVE WS-FEE-AMOUNT      TO LIB-RESULT-FEE-AMT
005050             MOVE 'Late fee has been calculated.'
005060                                     TO LIB-RESULT-MESSAGE.
005070     PERFORM WRITE-RESULT.
005080*
005085*    CALC-LATE-FEE IS THE ONE PARAGRAPH RETURN/FEE-CALC/STATUS/
005086*    PAY ALL SHARE (R5) -- CONVERT TODAY AND THE DUE DATE EACH
005087*    TO A DAY NUMBER, SUBTRACT, AND PRICE THE RESULT AT $0.50
005088*    A DAY UP TO A $15.00 CAP.  NOT OVERDUE COMES BACK ZERO/ZERO.
005090 CALC-LATE-FEE.
005100     MOVE WS-RUN-DATE            TO WS-GENDATE.
005110     PERFORM BREAK-DATE-FIELD.
005120     PERFORM CONVERT-DATE-TO-DAYNO.
005130     MOVE WS-DAYNO-OUT           TO WS-DAYNO-1.
005135*    SAME CONVERSION, SECOND DATE -- WS-GENDATE IS SCRATCH, SO
005136*    THE DUE-DATE PASS CANNOT STEP ON THE RUN-DATE PASS ABOVE
005137*    BECAUSE WS-DAYNO-1 ALREADY HOLDS THAT RESULT SAFELY AWAY.
005140     MOVE WS-CALC-DUE-DATE       TO WS-GENDATE.
005150     PERFORM BREAK-DATE-FIELD.
005160     PERFORM CONVERT-DATE-TO-DAYNO.
005170     MOVE WS-DAYNO-OUT           TO WS-DAYNO-2.
005180     COMPUTE WS-DAYS-OVERDUE = WS-DAYNO-1 - WS-DAYNO-2.
005185*    NOT OVERDUE (DUE DATE TODAY OR IN THE FUTURE) PRICES AT
005186*    ZERO -- NO PARTIAL-DAY OR GRACE-PERIOD LOGIC.
005190     IF WS-DAYS-OVERDUE NOT > ZERO
005200         MOVE ZERO                TO WS-DAYS-OVERDUE
005210         MOVE ZERO                TO WS-FEE-AMOUNT
005220     ELSE
005225*        $0.50 PER DAY OVERDUE, CAPPED AT $15.00 (TKT 0455).
005230         COMPUTE WS-FEE-AMOUNT ROUNDED = WS-DAYS-OVERDUE * 0.50
005240         IF WS-FEE-AMOUNT > 15.00
005250             MOVE 15.00            TO WS-FEE-AMOUNT.
005260*
005270*************************************************************
005280*    DATE ARITHMETIC UTILITY PARAGRAPHS (NO INTRINSIC       *
005290*    FUNCTIONS -- MANUAL DAY-NUMBER CONVERSION, SAME         *
005300*    TECHNIQUE FAMILY AS THE OLD CONVERT-YYMMDD ROUTINES).   *
005310*************************************************************
005315*    BREAK-DATE-FIELD/COMBINE-DATE-FIELD JUST SHUTTLE A
005316*    YYYYMMDD PICTURE INTO AND OUT OF THE WS-WORK-YYYY/MM/DD
005317*    SCRATCH FIELDS THE CONVERSION PARAGRAPHS BELOW OPERATE ON.
005320 BREAK-DATE-FIELD.
005330     MOVE WS-GENDATE-YYYY        TO WS-WORK-YYYY.
005340     MOVE WS-GENDATE-MM          TO WS-WORK-MM.
005350     MOVE WS-GENDATE-DD          TO WS-WORK-DD.
005360*
005370 COMBINE-DATE-FIELD.
005380     MOVE WS-WORK-YYYY           TO WS-GENDATE-YYYY.
005390     MOVE WS-WORK-MM              TO WS-GENDATE-MM.
005400     MOVE WS-WORK-DD              TO WS-GENDATE-DD.
005410*
005415*    CHECK-LEAP-YEAR IS THE STANDARD DIVISIBLE-BY-4-BUT-NOT-100-
005416*    UNLESS-ALSO-400 TEST, DONE WITH THREE DIVIDE/REMAINDER
005417*    STATEMENTS RATHER THAN A MOD FUNCTION.
005420 CHECK-LEAP-YEAR.
005425*    DEFAULT NOT-LEAP, THEN PROVE OTHERWISE.
005430     MOVE 'N'                    TO WS-LEAP-SW.
005435*    NOT DIVISIBLE BY 4 -- DONE, STAYS 'N'.
005440     DIVIDE WS-LEAP-TEST-YYYY BY 4
005450         GIVING WS-DIV-Q REMAINDER WS-DIV-R4.
005460     IF WS-DIV-R4 = 0
005465*        DIVISIBLE BY 4 -- CHECK THE CENTURY EXCEPTION.
005470         DIVIDE WS-LEAP-TEST-YYYY BY 100
005480             GIVING WS-DIV-Q REMAINDER WS-DIV-R100
005490         IF WS-DIV-R100 NOT = 0
005495*            NOT A CENTURY YEAR -- LEAP.
005500             MOVE 'Y'            TO WS-LEAP-SW
005510         ELSE
005515*            CENTURY YEAR -- LEAP ONLY IF ALSO DIVISIBLE BY 400.
005520             DIVIDE WS-LEAP-TEST-YYYY BY 400
005530                 GIVING WS-DIV-Q REMAINDER WS-DIV-R400
005540             IF WS-DIV-R400 = 0
005550                 MOVE 'Y'        TO WS-LEAP-SW.
005560*
005565*    BUILD-DAYS-IN-MONTH-TABLE REFILLS WS-DAYS-IN-MONTH FOR
005566*    WHICHEVER YEAR WS-LEAP-TEST-YYYY/WS-LEAP-SW WAS LAST SET
005567*    FOR -- FEBRUARY IS THE ONLY MONTH THAT MOVES.
005570 BUILD-DAYS-IN-MONTH-TABLE.
005580     MOVE 31                     TO WS-DAYS-IN-MONTH (1).
005590     IF WS-LEAP-YEAR
005600         MOVE 29                 TO WS-DAYS-IN-MONTH (2)
005610     ELSE
005620         MOVE 28                 TO WS-DAYS-IN-MONTH (2).
005630     MOVE 31                     TO WS-DAYS-IN-MONTH (3).
005640     MOVE 30                     TO WS-DAYS-IN-MONTH (4).
005650     MOVE 31                     TO WS-DAYS-IN-MONTH (5).
005660     MOVE 30                     TO WS-DAYS-IN-MONTH (6).
005665*    THE REMAINING SIX MONTHS NEVER VARY YEAR TO YEAR, JULY
005666*    THROUGH DECEMBER, SAME 31/31/30/31/30/31 PATTERN EVERY TIME.
005670     MOVE 31                     TO WS-DAYS-IN-MONTH (7).
005680     MOVE 31                     TO WS-DAYS-IN-MONTH (8).
005690     MOVE 30                     TO WS-DAYS-IN-MONTH (9).
005700     MOVE 31                     TO WS-DAYS-IN-MONTH (10).
005710     MOVE 30                     TO WS-DAYS-IN-MONTH (11).
005720     MOVE 31                     TO WS-DAYS-IN-MONTH (12).
005730*
005735*    CONVERT-DATE-TO-DAYNO COUNTS WHOLE YEARS FROM 1900 UP TO
005736*    (NOT INCLUDING) THE TARGET YEAR, THEN WHOLE MONTHS WITHIN
005737*    THE TARGET YEAR, THEN ADDS THE DAY-OF-MONTH -- A DAY NUMBER
005738*    ANCHORED AT 1900-01-01 = DAY 0, GOOD FOR SUBTRACTING TWO
005739*    DATES TO GET A DAY COUNT.
005740 CONVERT-DATE-TO-DAYNO.
005745*    PASS 1 -- ADD UP EVERY WHOLE YEAR FROM 1900 TO THE YEAR
005746*    BEFORE THE TARGET YEAR.
005750     MOVE ZERO                   TO WS-DAYNO-OUT.
005760     MOVE 1900                   TO WS-YEAR-SUB.
005770     PERFORM ACCUM-YEAR-DAYS-LOOP
005780         VARYING WS-YEAR-SUB FROM 1900 BY 1
005790             UNTIL WS-YEAR-SUB = WS-WORK-YYYY.
005795*    PASS 2 -- ADD UP EVERY WHOLE MONTH WITHIN THE TARGET YEAR.
005800     MOVE WS-WORK-YYYY           TO WS-LEAP-TEST-YYYY.
005810     PERFORM CHECK-LEAP-YEAR.
005820     PERFORM BUILD-DAYS-IN-MONTH-TABLE.
005830     MOVE 1                      TO WS-MONTH-SUB.
005840     PERFORM ADD-MONTH-DAYS-LOOP
005850         VARYING WS-MONTH-SUB FROM 1 BY 1
005860             UNTIL WS-MONTH-SUB = WS-WORK-MM.
005865*    PASS 3 -- ADD THE DAY-OF-MONTH ITSELF.
005870     ADD WS-WORK-DD               TO WS-DAYNO-OUT.
005880*
005885*    ONE YEAR'S WORTH OF DAYS, LEAP-AWARE.
005890 ACCUM-YEAR-DAYS-LOOP.
005900     MOVE WS-YEAR-SUB             TO WS-LEAP-TEST-YYYY.
005910     PERFORM CHECK-LEAP-YEAR.
005920     IF WS-LEAP-YEAR
005930         ADD 366                  TO WS-DAYNO-OUT
005940     ELSE
005950         ADD 365                  TO WS-DAYNO-OUT.
005960*
005965*    ONE MONTH'S WORTH OF DAYS OUT OF THE TABLE JUST BUILT.
005970 ADD-MONTH-DAYS-LOOP.
005980     ADD WS-DAYS-IN-MONTH (WS-MONTH-SUB) TO WS-DAYNO-OUT.
005990*
005995*    CONVERT-DAYNO-TO-DATE IS THE INVERSE OF CONVERT-DATE-TO-
005996*    DAYNO -- PEEL OFF WHOLE YEARS, THEN WHOLE MONTHS, UNTIL
005997*    WHAT'S LEFT IN WS-REMAIN-DAYS IS THE DAY-OF-MONTH.  USED
005998*    BY ADD-LOAN-TO-TABLE TO TURN "DAY NUMBER + 14" BACK INTO
005999*    A CALENDAR DUE DATE.
006000 CONVERT-DAYNO-TO-DATE.
006005*    START AT YEAR 1900 AND PEEL OFF WHOLE YEARS UNTIL WHAT'S
006006*    LEFT WON'T COVER ANOTHER FULL YEAR.
006010     MOVE WS-DAYNO-OUT            TO WS-REMAIN-DAYS.
006020     MOVE 1900                    TO WS-WORK-YYYY.
006030     PERFORM SET-YEAR-LEN.
006040     PERFORM PEEL-YEAR-LOOP UNTIL WS-REMAIN-DAYS NOT > WS-YEAR-LEN.
006045*    WS-WORK-YYYY IS NOW THE RIGHT YEAR -- PEEL MONTHS THE SAME WAY.
006050     MOVE WS-WORK-YYYY            TO WS-LEAP-TEST-YYYY.
006060     PERFORM CHECK-LEAP-YEAR.
006070     PERFORM BUILD-DAYS-IN-MONTH-TABLE.
006080     MOVE 1                       TO WS-WORK-MM.
006090     PERFORM SET-MONTH-LEN.
006100     PERFORM PEEL-MONTH-LOOP UNTIL WS-REMAIN-DAYS NOT > WS-MONTH-LEN.
006105*    WHATEVER DAYS ARE LEFT OVER ARE THE DAY-OF-MONTH.
006110     MOVE WS-REMAIN-DAYS           TO WS-WORK-DD.
006120*
006125*    HOW MANY DAYS ARE IN WS-WORK-YYYY, LEAP-AWARE.
006130 SET-YEAR-LEN.
006140     MOVE WS-WORK-YYYY            TO WS-LEAP-TEST-YYYY.
006150     PERFORM CHECK-LEAP-YEAR.
006160     IF WS-LEAP-YEAR
006170         MOVE 366                 TO WS-YEAR-LEN
006180     ELSE
006190         MOVE 365                 TO WS-YEAR-LEN.
006200*
006205*    DROP ONE WHOLE YEAR AND RE-PRICE THE NEXT YEAR'S LENGTH.
006210 PEEL-YEAR-LOOP.
006220     SUBTRACT WS-YEAR-LEN          FROM WS-REMAIN-DAYS.
006230     ADD 1                         TO WS-WORK-YYYY.
006240     PERFORM SET-YEAR-LEN.
006250*
006255*    HOW MANY DAYS ARE IN WS-WORK-MM OF THE TARGET YEAR.
006260 SET-MONTH-LEN.
006270     MOVE WS-DAYS-IN-MONTH (WS-WORK-MM) TO WS-MONTH-LEN.
006280*
006285*    DROP ONE WHOLE MONTH AND RE-PRICE THE NEXT MONTH'S LENGTH.
006290 PEEL-MONTH-LOOP.
006300     SUBTRACT WS-MONTH-LEN         FROM WS-REMAIN-DAYS.
006310     ADD 1                         TO WS-WORK-MM.
006320     PERFORM SET-MONTH-LEN.
006330*
006340*************************************************************
006350*    SEARCH-CATALOG (R6)                                    *
006360*************************************************************
006370 DO-SEARCH-CATALOG.
006371*    SEARCH-CATALOG UPCASES THE SEARCH TERM ONCE HERE (THE
006372*    SAME TABLE CONVERTING INSPECT USED BELOW ON EACH TABLE
006373*    FIELD) SO THE COMPARE IS CASE-INSENSITIVE, THEN DISPATCHES
006374*    ON SEARCH-TYPE.  A BAD SEARCH-TYPE FALLS THROUGH TO THE
006375*    "NO BOOKS FOUND" MESSAGE WITH THE MATCH COUNTER STILL ZERO.
006380     MOVE ZERO                    TO WS-SEARCH-MATCH-CTR.
006390     MOVE LIB-TXN-SEARCH-TERM     TO WS-UC-SEARCH-TERM.
006400     INSPECT WS-UC-SEARCH-TERM
006410         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006420                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006425*    BOTH-CASE LITERALS ARE COMPARED BECAUSE LIB-TXN-SEARCH-TYPE
006426*    ITSELF IS NOT UPCASED -- ONLY THE SEARCH TERM AND THE TABLE
006427*    FIELDS GO THROUGH INSPECT CONVERTING.
006430     IF LIB-TXN-SEARCH-TYPE = 'title'    OR LIB-TXN-SEARCH-TYPE = 'TITLE'
006440         PERFORM SEARCH-BY-TITLE
006450     ELSE
006460     IF LIB-TXN-SEARCH-TYPE = 'author'   OR LIB-TXN-SEARCH-TYPE = 'AUTHOR'
006470         PERFORM SEARCH-BY-AUTHOR
006480     ELSE
006495*    ISBN IS THE ONLY ONE OF THE THREE WITH NO ELSE BELOW IT --
006496*    AN UNRECOGNIZED SEARCH-TYPE SIMPLY FALLS THROUGH TO THE
006497*    "NO BOOKS FOUND" MESSAGE BELOW RATHER THAN REJECTING THE TXN.
006500     IF LIB-TXN-SEARCH-TYPE = 'isbn'     OR LIB-TXN-SEARCH-TYPE = 'ISBN'
006505         PERFORM SEARCH-BY-ISBN.
006510     IF WS-SEARCH-MATCH-CTR = ZERO
006520         MOVE 'OK'                 TO LIB-RESULT-STATUS
006530         MOVE 'No books found matching search criteria.'
006540                                   TO LIB-RESULT-MESSAGE
006550         PERFORM WRITE-RESULT.
006560*
006565*    SEARCH-BY-TITLE TRIMS TRAILING BLANKS OFF THE UPCASED
006566*    SEARCH TERM (SAME BACKWARD SCAN AS SCAN-TITLE-LEN), THEN
006567*    WALKS THE WHOLE BOOK TABLE LOOKING FOR A SUBSTRING HIT.
006570 SEARCH-BY-TITLE.
006580     MOVE 200                     TO WS-TERM-LEN.
006590     PERFORM FIND-SEARCH-TERM-LEN
006600         UNTIL WS-UC-SEARCH-TERM (WS-TERM-LEN:1) NOT = SPACE
006610             OR WS-TERM-LEN = 1.
006620     MOVE 1                       TO WS-BOOK-SUB.
006630     PERFORM SEARCH-BY-TITLE-LOOP
006640         VARYING WS-BOOK-SUB FROM 1 BY 1
006650             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
006660*
006670 FIND-SEARCH-TERM-LEN.
006680     SUBTRACT 1 FROM WS-TERM-LEN.
006690*
006695*    EACH PASS OF THE TITLE LOOP UPCASES ONE TABLE TITLE INTO
006696*    WS-UC-TABLE-FIELD AND HANDS BOTH UPCASED FIELDS TO
006697*    SCAN-FIELD-FOR-TERM; A HIT BUMPS THE MATCH COUNTER AND
006698*    WRITES A RESULT ROW IMMEDIATELY -- MULTIPLE TITLE MATCHES
006699*    PRODUCE MULTIPLE RESULT RECORDS, NOT JUST THE FIRST ONE.
006700 SEARCH-BY-TITLE-LOOP.
006710     MOVE WS-TBL-TITLE (WS-BOOK-SUB) TO WS-UC-TABLE-FIELD.
006720     INSPECT WS-UC-TABLE-FIELD
006730         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006740                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006750     PERFORM SCAN-FIELD-FOR-TERM.
006760     IF WS-SEARCH-MATCH
006770         ADD 1                    TO WS-SEARCH-MATCH-CTR
006780         PERFORM WRITE-SEARCH-RESULT.
006790*
006795*    SEARCH-BY-AUTHOR IS THE SAME TRIM-THEN-SCAN SHAPE AS
006796*    SEARCH-BY-TITLE; KEPT AS ITS OWN PARAGRAPH PAIR RATHER
006797*    THAN A SHARED ONE BECAUSE THE TABLE FIELD WIDTHS DIFFER
006798*    (AUTHOR IS X(100), TITLE IS X(200)).
006800 SEARCH-BY-AUTHOR.
006810     MOVE 200                     TO WS-TERM-LEN.
006820     PERFORM FIND-SEARCH-TERM-LEN
006830         UNTIL WS-UC-SEARCH-TERM (WS-TERM-LEN:1) NOT = SPACE
006840             OR WS-TERM-LEN = 1.
006850     MOVE 1                       TO WS-BOOK-SUB.
006860     PERFORM SEARCH-BY-AUTHOR-LOOP
006870         VARYING WS-BOOK-SUB FROM 1 BY 1
006880             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
006890*
006895*    THE SPACES MOVE BEFORE THE 100-BYTE AUTHOR IS STAGED INTO
006896*    THE 200-BYTE WS-UC-TABLE-FIELD CLEARS THE TAIL -- WITHOUT
006897*    IT THE LEFTOVER TITLE FROM THE PRIOR CALL WOULD STILL BE
006898*    SITTING IN BYTES 101-200 AND COULD FALSE-MATCH THE SCAN.
006900 SEARCH-BY-AUTHOR-LOOP.
006910     MOVE SPACES                  TO WS-UC-TABLE-FIELD.
006920     MOVE WS-TBL-AUTHOR (WS-BOOK-SUB) TO WS-UC-TABLE-FIELD (1:100).
006930     INSPECT WS-UC-TABLE-FIELD
006940         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006950                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006960     PERFORM SCAN-FIELD-FOR-TERM.
006970     IF WS-SEARCH-MATCH
006980         ADD 1                    TO WS-SEARCH-MATCH-CTR
006990         PERFORM WRITE-SEARCH-RESULT.
007000*
007005*    SCAN-FIELD-FOR-TERM SLIDES A WS-TERM-LEN-WIDE WINDOW ACROSS
007006*    THE TABLE FIELD ONE BYTE AT A TIME LOOKING FOR AN EXACT
007007*    SUBSTRING MATCH -- THE LAST VALID STARTING POSITION IS
007008*    201 MINUS THE TERM LENGTH, WHICH IS WHAT WS-SCAN-LIMIT IS.
007010 SCAN-FIELD-FOR-TERM.
007020     MOVE 'N'                     TO WS-SEARCH-MATCH-SW.
007030     COMPUTE WS-SCAN-LIMIT = 201 - WS-TERM-LEN.
007040     IF WS-SCAN-LIMIT < 1
007050         MOVE 1                   TO WS-SCAN-POS
007060         MOVE 0                   TO WS-SCAN-LIMIT
007070     ELSE
007080         MOVE 1                   TO WS-SCAN-POS
007090         PERFORM SCAN-MATCH-LOOP
007100             VARYING WS-SCAN-POS FROM 1 BY 1
007110                 UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SEARCH-MATCH.
007120*
007130 SCAN-MATCH-LOOP.
007140     IF WS-UC-TABLE-FIELD (WS-SCAN-POS:WS-TERM-LEN)
007150             = WS-UC-SEARCH-TERM (1:WS-TERM-LEN)
007160         MOVE 'Y'                 TO WS-SEARCH-MATCH-SW.
007170*
007175*    ISBN SEARCH SKIPS THE UPCASE/SUBSTRING MACHINERY ABOVE --
007176*    AN ISBN IS EXACT-MATCH ONLY, AND THE TERM MUST BE LEFT-
007177*    JUSTIFIED IN THE FIRST 13 BYTES WITH NOTHING AFTER IT, OR
007178*    THE SEARCH IS TREATED AS NOT AN ISBN SEARCH AT ALL.
007180 SEARCH-BY-ISBN.
007190     IF LIB-TXN-SEARCH-TERM (14:187) = SPACES
007200         MOVE 1                   TO WS-BOOK-SUB
007210         PERFORM SEARCH-BY-ISBN-LOOP
007220             VARYING WS-BOOK-SUB FROM 1 BY 1
007230                 UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
007240*
007250 SEARCH-BY-ISBN-LOOP.
007260     IF WS-TBL-ISBN (WS-BOOK-SUB) = LIB-TXN-SEARCH-TERM (1:13)
007270         ADD 1                    TO WS-SEARCH-MATCH-CTR
007280         PERFORM WRITE-SEARCH-RESULT.
007290*
007295*    WRITE-SEARCH-RESULT BUILDS ONE "FOUND:" CONFIRMATION LINE
007296*    PER MATCH, TRIMMING THE TITLE THE SAME BACKWARD-SCAN WAY
007297*    ADD-BOOK-TO-TABLE DOES, THEN HANDS OFF TO WRITE-RESULT.
007300 WRITE-SEARCH-RESULT.
007310     MOVE 'OK'                    TO LIB-RESULT-STATUS.
007320     MOVE 200                     TO WS-TITLE-LEN.
007330     MOVE WS-TBL-TITLE (WS-BOOK-SUB) TO LIB-TXN-TITLE.
007340     PERFORM SCAN-TITLE-LEN
007350         UNTIL LIB-TXN-TITLE (WS-TITLE-LEN:1) NOT = SPACE
007360             OR WS-TITLE-LEN = 1.
007370     STRING 'Found: "'                    DELIMITED BY SIZE
007380            LIB-TXN-TITLE (1:WS-TITLE-LEN) DELIMITED BY SIZE
007390            '"'                            DELIMITED BY SIZE
007400         INTO LIB-RESULT-MESSAGE.
007410     PERFORM WRITE-RESULT.
007420*
007430*************************************************************
007440*    PATRON-STATUS (R7)                                     *
007450*************************************************************
007455*    PATRON-STATUS MAKES TWO PASSES OVER THE WHOLE LOAN TABLE --
007456*    CURRENTLY-BORROWED FIRST (WITH A RUNNING FEE TOTAL), THEN
007457*    RETURN HISTORY -- RATHER THAN ONE PASS THAT SORTS THE
007458*    OUTPUT, BECAUSE THE REPORT WANTS CURRENT LOANS GROUPED
007459*    AHEAD OF HISTORY REGARDLESS OF BORROW-DATE ORDER.
007460 DO-PATRON-STATUS.
007470     MOVE ZERO                    TO WS-PATRON-TOTAL-FEE.
007480     MOVE ZERO                    TO WS-STATUS-CURRENT-CTR.
007490     PERFORM WRITE-PATRON-HEADING.
007500     MOVE 1                       TO WS-LOAN-SUB.
007510     PERFORM STATUS-CURRENT-LOOP
007520         VARYING WS-LOAN-SUB FROM 1 BY 1
007530             UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
007540     PERFORM WRITE-PATRON-TOTALS.
007545*    SUBSCRIPT RESET TO 1 FOR THE SECOND SWEEP -- STATUS-CURRENT-
007546*    LOOP ALREADY RAN IT UP TO WS-LOAN-COUNT+1 ABOVE.
007550     MOVE 1                       TO WS-LOAN-SUB.
007560     PERFORM STATUS-HISTORY-LOOP
007570         VARYING WS-LOAN-SUB FROM 1 BY 1
007580             UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
007585*    THE REPORT ITSELF NEVER FAILS ONCE DISPATCHED HERE -- THERE
007586*    IS NO PATRON-ID EDIT ON THIS TRANSACTION TYPE, THE LOOPS
007587*    SIMPLY FIND NOTHING IF THE PATRON HAS NO LOAN ROWS AT ALL.
007590     MOVE 'OK'                    TO LIB-RESULT-STATUS.
007600     MOVE 'Patron status report generated.' TO LIB-RESULT-MESSAGE.
007610     PERFORM WRITE-RESULT.
007620*
007625*    HEADING, DETAIL, AND TOTALS LINES ALL SHARE ONE WS-PRINT-REC
007626*    BUILD-AND-WRITE SHAPE -- CLEAR IT, STRING/MOVE THE FIELDS,
007627*    WRITE AFTER ADVANCING.  C01 ON THE HEADING THROWS A NEW
007628*    PAGE PER PATRON, SAME AS THE OLD CONTROL-BREAK REPORTS DID.
007630 WRITE-PATRON-HEADING.
007640     MOVE SPACES                  TO WS-PRINT-REC.
007650     STRING 'PATRON STATUS FOR '  DELIMITED BY SIZE
007660            LIB-TXN-PATRON-ID     DELIMITED BY SIZE
007670         INTO WS-PRINT-TEXT.
007680     WRITE WS-PRINT-REC AFTER ADVANCING C01.
007690*
007695*    A ROW COUNTS AS "CURRENT" WHEN THE RETURN DATE IS STILL
007696*    ZERO -- SAME LOAN-ACTIVE TEST USED THROUGHOUT THIS PROGRAM.
007697*    EACH CURRENT ROW RE-PRICES ITS OWN LATE FEE THROUGH
007698*    CALC-LATE-FEE SO THE REPORT IS ALWAYS AS OF TODAY.
007700 STATUS-CURRENT-LOOP.
007710     IF WS-TBL-PATRON-ID (WS-LOAN-SUB) = LIB-TXN-PATRON-ID
007720         AND WS-TBL-RETURN-DATE (WS-LOAN-SUB) = ZERO
007730         ADD 1                    TO WS-STATUS-CURRENT-CTR
007740         MOVE WS-TBL-DUE-DATE (WS-LOAN-SUB) TO WS-CALC-DUE-DATE
007750         PERFORM CALC-LATE-FEE
007760         ADD WS-FEE-AMOUNT        TO WS-PATRON-TOTAL-FEE
007770         PERFORM WRITE-CURRENT-LOAN-LINE.
007780*
007785*    THE BOOK LOOKUP HERE IS FOR THE TITLE ONLY -- IF THE BOOK
007786*    ROW IS SOMEHOW GONE FROM THE TABLE THE LINE STILL PRINTS,
007787*    JUST WITH A BLANK TITLE, BECAUSE WS-PL-TITLE WAS ALREADY
007788*    SPACE-FILLED BY THE WS-PRINT-REC CLEAR BELOW.
007790 WRITE-CURRENT-LOAN-LINE.
007792*    CLEAR THE PRINT LINE FIRST SO NO PRIOR PATRON'S LEFTOVER
007793*    TEXT BLEEDS THROUGH BEHIND A SHORTER TITLE.
007800     MOVE SPACES                  TO WS-PRINT-REC.
007810     MOVE WS-TBL-LOAN-BOOK-ID (WS-LOAN-SUB) TO WS-PL-BOOK-ID.
007820     PERFORM FIND-BOOK-BY-ID.
007825*    ONLY PRINT THE TITLE IF THE BOOK ROW STILL EXISTS -- A
007826*    STALE BOOK-ID LEAVES THE TITLE COLUMN BLANK, NOT ABENDED.
007830     IF WS-BOOK-FOUND
007840         MOVE WS-TBL-TITLE (WS-BOOK-SUB) (1:42) TO WS-PL-TITLE.
007845*    BREAK THE DUE DATE BACK OUT INTO MM/DD/YYYY THROUGH THE
007846*    SAME WS-GENDATE EDIT FIELDS THE BORROW MESSAGE USES.
007850     MOVE WS-TBL-DUE-DATE (WS-LOAN-SUB) TO WS-GENDATE.
007860     MOVE WS-GENDATE-YYYY         TO WS-MSG-DATE-YYYY.
007870     MOVE WS-GENDATE-MM           TO WS-MSG-DATE-MM.
007880     MOVE WS-GENDATE-DD           TO WS-MSG-DATE-DD.
007890     MOVE WS-MSG-DATE-R           TO WS-PL-DUE-DATE.
007900     MOVE WS-DAYS-OVERDUE         TO WS-PL-DAYS-OD.
007905*    WS-DAYS-OVERDUE AND WS-FEE-AMOUNT WERE BOTH SET BY THE
007906*    CALC-LATE-FEE CALL THE CALLER MADE BEFORE COMING HERE.
007910     MOVE WS-FEE-AMOUNT           TO WS-MSG-AMT-EDIT.
007920     MOVE WS-MSG-AMT-EDIT         TO WS-PL-FEE.
007930     WRITE WS-PRINT-REC AFTER ADVANCING 1.
007940*
007945*    WRITE-PATRON-TOTALS STRINGS THE BOOKS-CURRENTLY-BORROWED
007946*    COUNT AND THE RUNNING FEE TOTAL BUILT UP BY
007947*    STATUS-CURRENT-LOOP ONTO ONE SUMMARY LINE BEFORE THE
007948*    HISTORY SECTION STARTS.
007950 WRITE-PATRON-TOTALS.
007960     MOVE SPACES                  TO WS-PRINT-REC.
007970     MOVE WS-PATRON-TOTAL-FEE     TO WS-MSG-AMT-EDIT.
007980     STRING 'BOOKS CURRENTLY BORROWED: '  DELIMITED BY SIZE
007990            WS-STATUS-CURRENT-CTR         DELIMITED BY SIZE
008000            '   TOTAL LATE FEES OWED: $'  DELIMITED BY SIZE
008010            WS-MSG-AMT-EDIT                DELIMITED BY SIZE
008020         INTO WS-PRINT-TEXT.
008030     WRITE WS-PRINT-REC AFTER ADVANCING 1.
008040*
008045*    HISTORY IS THE MIRROR IMAGE OF STATUS-CURRENT-LOOP -- SAME
008046*    PATRON-ID TEST, BUT RETURN-DATE NOT = ZERO INSTEAD OF = ZERO.
008050 STATUS-HISTORY-LOOP.
008060     IF WS-TBL-PATRON-ID (WS-LOAN-SUB) = LIB-TXN-PATRON-ID
008070         AND WS-TBL-RETURN-DATE (WS-LOAN-SUB) NOT = ZERO
008080         PERFORM WRITE-HISTORY-LOAN-LINE.
008090*
008095*    HISTORY LINES SHOW BORROW DATE AND RETURN DATE, NOT A
008096*    DUE DATE AND FEE -- ONCE A LOAN IS CLOSED OUT THE FEE WAS
008097*    ALREADY SETTLED THROUGH PAY-LATE-FEES, SO THIS LINE IS
008098*    JUST A RECORD OF WHEN THE BOOK WENT OUT AND CAME BACK.
008100 WRITE-HISTORY-LOAN-LINE.
008110     MOVE SPACES                  TO WS-PRINT-REC.
008120     MOVE WS-TBL-LOAN-BOOK-ID (WS-LOAN-SUB) TO WS-PL-BOOK-ID.
008125*    FIRST PASS THROUGH WS-GENDATE EDITS THE BORROW DATE INTO
008126*    THE "DUE DATE" COLUMN -- THE REPORT LAYOUT REUSES THAT
008127*    COLUMN FOR BORROW DATE ON HISTORY LINES, SEE WS-PL-DUE-DATE
008128*    IN THE PRINT LINE COPYBOOK COMMENTS.
008130     MOVE WS-TBL-BORROW-DATE (WS-LOAN-SUB) TO WS-GENDATE.
008140     MOVE WS-GENDATE-YYYY         TO WS-MSG-DATE-YYYY.
008150     MOVE WS-GENDATE-MM           TO WS-MSG-DATE-MM.
008160     MOVE WS-GENDATE-DD           TO WS-MSG-DATE-DD.
008170     MOVE WS-MSG-DATE-R           TO WS-PL-DUE-DATE.
008175*    SECOND PASS REUSES THE SAME WS-GENDATE WORK FIELDS TO EDIT
008176*    THE RETURN DATE INTO THE "DAYS OVERDUE" COLUMN, WHICH ON A
008177*    HISTORY LINE SHOWS THE RETURN DATE INSTEAD -- THE FEE AND
008178*    OVERDUE-DAYS COLUMNS HAVE NOTHING LEFT TO REPORT ONCE A
008179*    LOAN IS CLOSED OUT.
008180     MOVE WS-TBL-RETURN-DATE (WS-LOAN-SUB) TO WS-GENDATE.
008190     MOVE WS-GENDATE-YYYY         TO WS-MSG-DATE-YYYY.
008200     MOVE WS-GENDATE-MM           TO WS-MSG-DATE-MM.
008210     MOVE WS-GENDATE-DD           TO WS-MSG-DATE-DD.
008220     MOVE WS-MSG-DATE-R           TO WS-PL-DAYS-OD.
008230     WRITE WS-PRINT-REC AFTER ADVANCING 1.
008240*
008250*************************************************************
008260*    PAY-LATE-FEES (R8) -- CALLS LIBPAY.                     *
008270*************************************************************
008275*    PAY-LATE-FEES LAYERS FOUR GUARDS BEFORE IT EVER DIALS THE
008276*    GATEWAY -- PATRON-ID FORMAT, AN ACTIVE LOAN, THE BOOK STILL
008277*    ON FILE, AND A NONZERO FEE -- THE NESTED ELSE/IF CHAIN IS
008278*    THE ONLY WAY TO SHORT-CIRCUIT WITHOUT AN EXTRA PERFORM.
008280 DO-PAY-LATE-FEES.
008290     IF LIB-TXN-PATRON-ID NOT NUMERIC
008300         MOVE 'FAIL'              TO LIB-RESULT-STATUS
008310         MOVE 'Invalid patron ID. Must be exactly 6 digits.'
008320                                  TO LIB-RESULT-MESSAGE
008330     ELSE
008340         PERFORM FIND-ACTIVE-LOAN
008350         IF NOT WS-LOAN-FOUND
008360             MOVE 'FAIL'              TO LIB-RESULT-STATUS
008370             MOVE 'Unable to calculate late fees.'
008380                                      TO LIB-RESULT-MESSAGE
008390         ELSE
008400             MOVE WS-TBL-DUE-DATE (WS-LOAN-SUB) TO WS-CALC-DUE-DATE
008410             PERFORM CALC-LATE-FEE
008415*            BOOK LOOKUP HERE IS FOR THE TITLE THE GATEWAY
008416*            DESCRIPTION LINE QUOTES, NOT FOR ANY EDIT OF ITS OWN.
008420             PERFORM FIND-BOOK-BY-ID
008430             IF NOT WS-BOOK-FOUND
008440                 MOVE 'FAIL'              TO LIB-RESULT-STATUS
008450                 MOVE 'Book not found.'   TO LIB-RESULT-MESSAGE
008460             ELSE
008465*            NOTHING TO COLLECT IF THE FEE CAME BACK ZERO.
008470             IF WS-FEE-AMOUNT = ZERO
008480                 MOVE 'FAIL'              TO LIB-RESULT-STATUS
008490                 MOVE 'No late fees to pay for this book.'
008500                                          TO LIB-RESULT-MESSAGE
008510             ELSE
008520                 PERFORM CALL-GATEWAY-FOR-PAYMENT.
008530     PERFORM WRITE-RESULT.
008540*
008545*    THE REQUEST SIDE OF THE GATEWAY RECORD IS BUILT FRESH HERE
008546*    (FUNCTION '1' = CHARGE) EVERY TIME -- NOTHING CARRIES OVER
008547*    FROM A PRIOR CALL -- AND THE RESULT SIDE IS WHATEVER LIBPAY
008548*    HANDS BACK, READ DIRECTLY OUT OF WS-GATEWAY-RESULT BELOW.
008550 CALL-GATEWAY-FOR-PAYMENT.
008555*    BORROW SCAN-TITLE-LEN AGAIN TO TRIM THE BOOK TITLE BEFORE
008556*    IT GOES INTO THE GATEWAY DESCRIPTION -- SAME TRICK, DIFFERENT
008557*    FIELD, SINCE LIB-TXN-TITLE IS BEING REUSED AS SCRATCH HERE
008558*    RATHER THAN HOLDING AN INCOMING ADD-BOOK TITLE.
008560     MOVE 200                     TO WS-TITLE-LEN.
008570     MOVE WS-TBL-TITLE (WS-BOOK-SUB) TO LIB-TXN-TITLE.
008580     PERFORM SCAN-TITLE-LEN
008590         UNTIL LIB-TXN-TITLE (WS-TITLE-LEN:1) NOT = SPACE
008600             OR WS-TITLE-LEN = 1.
008610     MOVE SPACES                  TO WS-GW-DESCRIPTION.
008620     STRING "Late fees for '"            DELIMITED BY SIZE
008630            LIB-TXN-TITLE (1:WS-TITLE-LEN) DELIMITED BY SIZE
008640            "'"                           DELIMITED BY SIZE
008650         INTO WS-GW-DESCRIPTION.
008660     MOVE '1'                     TO WS-GW-FUNCTION.
008670     MOVE LIB-TXN-PATRON-ID       TO WS-GW-PATRON-ID.
008680     MOVE WS-FEE-AMOUNT           TO WS-GW-AMOUNT.
008690     CALL 'LIBPAY' USING WS-GATEWAY-REQUEST WS-GATEWAY-RESULT.
008695*    THE QUOTED FEE GOES ONTO THE RESULT RECORD REGARDLESS OF
008696*    WHETHER THE GATEWAY APPROVES -- THE PATRON NEEDS TO SEE WHAT
008697*    WAS ATTEMPTED EVEN ON A DECLINE.
008700     MOVE WS-FEE-AMOUNT           TO LIB-RESULT-FEE-AMT.
008710     IF WS-GW-APPROVED
008720         ADD WS-FEE-AMOUNT        TO WS-PAYMENT-COLLECTED-TOTAL
008730         MOVE 'OK'                TO LIB-RESULT-STATUS
008740         MOVE WS-GW-RESULT-TXN-ID TO LIB-RESULT-GTWY-TXN-ID
008750         STRING 'Payment successful. ' DELIMITED BY SIZE
008760                WS-GW-MESSAGE          DELIMITED BY SIZE
008770             INTO LIB-RESULT-MESSAGE
008780     ELSE
008790         MOVE 'FAIL'               TO LIB-RESULT-STATUS
008800         STRING 'Payment failed: ' DELIMITED BY SIZE
008810                WS-GW-MESSAGE      DELIMITED BY SIZE
008820             INTO LIB-RESULT-MESSAGE.
008830*
008840*************************************************************
008850*    REFUND-LATE-FEE (R9) -- CALLS LIBPAY.                   *
008860*************************************************************
008865*    REFUND HAS NO TABLE LOOKUP AT ALL -- IT TRUSTS THE CALLER'S
008866*    TRANSACTION ID AND AMOUNT (THE SAME AMOUNT THE ORIGINAL
008867*    PAYMENT QUOTED) AND ONLY EDITS THE ID SHAPE AND THE $15.00
008868*    CAP BEFORE DIALING LIBPAY -- THE GATEWAY ITSELF IS THE ONE
008869*    THAT KNOWS WHETHER THAT TRANSACTION ID IS REAL.
008870 DO-REFUND-LATE-FEE.
008875*    RULE -- A TRANSACTION ID MUST BE PRESENT.
008880     IF LIB-TXN-ID = SPACES
008890         MOVE 'FAIL'               TO LIB-RESULT-STATUS
008900         MOVE 'Invalid transaction ID.' TO LIB-RESULT-MESSAGE
008910     ELSE
008915*    RULE -- AND MUST BE SHAPED LIKE ONE OF LIBPAY'S OWN IDS.
008920     IF LIB-TXN-ID (1:4) NOT = 'txn_'
008930         MOVE 'FAIL'               TO LIB-RESULT-STATUS
008940         MOVE 'Invalid transaction ID.' TO LIB-RESULT-MESSAGE
008950     ELSE
008955*    RULE -- REFUND AMOUNT MUST BE POSITIVE.
008960     IF LIB-TXN-AMOUNT NOT > ZERO
008970         MOVE 'FAIL'               TO LIB-RESULT-STATUS
008980         MOVE 'Refund amount must be greater than 0.'
008990                                   TO LIB-RESULT-MESSAGE
009000     ELSE
009005*    RULE -- AND CANNOT EXCEED THE $15.00 LATE-FEE CAP.
009010     IF LIB-TXN-AMOUNT > 15.00
009020         MOVE 'FAIL'               TO LIB-RESULT-STATUS
009030         MOVE 'Refund amount exceeds maximum late fee.'
009040                                   TO LIB-RESULT-MESSAGE
009050     ELSE
009060         PERFORM CALL-GATEWAY-FOR-REFUND.
009070     PERFORM WRITE-RESULT.
009080*
009085*    FUNCTION '2' = REFUND -- SAME REQUEST/RESULT AREA AS THE
009086*    PAYMENT CALL ABOVE, JUST A DIFFERENT FUNCTION CODE AND NO
009087*    PATRON-ID OR DESCRIPTION NEEDED ON THE REQUEST SIDE.
009090 CALL-GATEWAY-FOR-REFUND.
009100     MOVE '2'                     TO WS-GW-FUNCTION.
009110     MOVE LIB-TXN-ID              TO WS-GW-TXN-ID.
009120     MOVE LIB-TXN-AMOUNT          TO WS-GW-AMOUNT.
009130     CALL 'LIBPAY' USING WS-GATEWAY-REQUEST WS-GATEWAY-RESULT.
009140     MOVE LIB-TXN-AMOUNT          TO LIB-RESULT-FEE-AMT.
009150     IF WS-GW-APPROVED
009160         MOVE 'OK'                 TO LIB-RESULT-STATUS
009170         MOVE WS-GW-MESSAGE        TO LIB-RESULT-MESSAGE
009180     ELSE
009190         MOVE 'FAIL'               TO LIB-RESULT-STATUS
009200         STRING 'Refund failed: ' DELIMITED BY SIZE
009210                WS-GW-MESSAGE     DELIMITED BY SIZE
009220             INTO LIB-RESULT-MESSAGE.
009230*
009240*************************************************************
009250*    COMMON RESULT WRITER AND CONTROL TOTALS.                *
009260*************************************************************
009265*    EVERY DO-xxx PARAGRAPH IN THIS PROGRAM ENDS BY PERFORMING
009266*    WRITE-RESULT -- ONE PLACE BUMPS THE ACCEPT/REJECT COUNTERS
009267*    AND THE FEE-ASSESSED TOTAL AND WRITES THE RESULT RECORD, SO
009268*    NO TRANSACTION TYPE CAN FORGET TO LOG ITSELF.
009270 WRITE-RESULT.
009280     IF LIB-RESULT-OK
009290         ADD 1                    TO WS-TXN-ACCEPT-CTR
009300     ELSE
009310         ADD 1                    TO WS-TXN-REJECT-CTR.
009320     IF LIB-RESULT-FEE-AMT > ZERO
009330         ADD LIB-RESULT-FEE-AMT   TO WS-FEE-ASSESSED-TOTAL.
009340     WRITE LIB-RESULT-REC.
009350*
009360*************************************************************
009370*    END OF JOB -- REWRITE MASTERS AND DISPLAY TOTALS.       *
009380*************************************************************
009390 END-RTN.
009395*    THE IN-MEMORY TABLES ARE THE ONLY COPY OF A BOOK'S
009396*    AVAIL-COPIES OR A LOAN'S RETURN-DATE WHILE THE RUN IS
009397*    UNDERWAY -- END-RTN SPOOLS BOTH TABLES BACK OUT TO DISK
009398*    ONE SHOT AFTER THE LAST TRANSACTION, REBUILDING BOOKS-FILE
009399*    AND LOANS-FILE FROM SCRATCH RATHER THAN REWRITING IN PLACE.
009400     OPEN OUTPUT BOOKS-FILE.
009410     MOVE 1                       TO WS-BOOK-SUB.
009420     PERFORM REWRITE-BOOK-LOOP
009430         VARYING WS-BOOK-SUB FROM 1 BY 1
009440             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.
009450     CLOSE BOOKS-FILE.
009460     OPEN OUTPUT LOANS-FILE.
009470     MOVE 1                       TO WS-LOAN-SUB.
009480     PERFORM REWRITE-LOAN-LOOP
009490         VARYING WS-LOAN-SUB FROM 1 BY 1
009500             UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
009510     CLOSE LOANS-FILE.
009512*    THE SAME FIVE LINES THE OPERATOR HAS CHECKED AGAINST THE
009513*    DEPOSIT SLIP SINCE THE ORIGINAL 1989 VERSION -- READ,
009514*    ACCEPTED, REJECTED, FEES ASSESSED, PAYMENTS COLLECTED.
009520     DISPLAY 'FINAL TOTALS FOR JOB:' UPON CRT AT 0915.
009530     DISPLAY WS-JOB-ID                          UPON CRT AT 0949.
009540     DISPLAY WS-TXN-READ-CTR   'TRANSACTIONS READ     =' UPON CRT
009550         AT 1025.
009560     DISPLAY WS-TXN-ACCEPT-CTR 'TRANSACTIONS ACCEPTED =' UPON CRT
009570         AT 1125.
009580     DISPLAY WS-TXN-REJECT-CTR 'TRANSACTIONS REJECTED =' UPON CRT
009590         AT 1225.
009600     DISPLAY WS-FEE-ASSESSED-TOTAL 'FEES ASSESSED      =' UPON CRT
009610         AT 1325.
009620     DISPLAY WS-PAYMENT-COLLECTED-TOTAL 'PAYMENTS COLLECTED =' UPON
009630         CRT AT 1425.
009640     CLOSE TRANSACTIONS-FILE.
009650     CLOSE RESULTS-FILE.
009660     CLOSE PATRON-RPT-FILE.
009670     STOP RUN.
009680*
009685*    ONE LIB-BOOK-REC BUILT AND WRITTEN PER TABLE ROW, IN TABLE
009686*    (= ORIGINAL LOAD, THEN APPEND) ORDER -- NO RESEQUENCING.
009690 REWRITE-BOOK-LOOP.
009695*    CLEAR-THEN-MOVE, NOT MOVE-OVER-A-REUSED-RECORD -- THE PRIOR
009696*    BOOK'S FILLER BYTES (IF ANY EVER GET SET BY A FUTURE CHANGE)
009697*    MUST NOT LEAK INTO THIS BOOK'S OUTPUT RECORD.
009700     MOVE SPACES                  TO LIB-BOOK-REC.
009710     MOVE WS-TBL-BOOK-ID (WS-BOOK-SUB)      TO LIB-BOOK-ID.
009715*    LIB-REC-CODE IS A FIXED CONSTANT FOR BOOKS-FILE -- THERE IS
009716*    ONLY EVER ONE RECORD TYPE ON THIS FILE, BUT THE CODE BYTE
009717*    STAYS FOR CONSISTENCY WITH THE OTHER MASTER FILE LAYOUTS.
009720     MOVE 'A'                               TO LIB-REC-CODE.
009730     MOVE WS-TBL-TITLE (WS-BOOK-SUB)        TO LIB-TITLE.
009740     MOVE WS-TBL-AUTHOR (WS-BOOK-SUB)       TO LIB-AUTHOR.
009750     MOVE WS-TBL-ISBN (WS-BOOK-SUB)         TO LIB-ISBN.
009760     MOVE WS-TBL-TOTAL-COPIES (WS-BOOK-SUB) TO LIB-TOTAL-COPIES.
009770     MOVE WS-TBL-AVAIL-COPIES (WS-BOOK-SUB) TO LIB-AVAIL-COPIES.
009780     WRITE LIB-BOOK-REC.
009790*
009795*    LIB-LOAN-SEQ IS RE-STAMPED FROM THE CURRENT TABLE SUBSCRIPT
009796*    ON EVERY REWRITE, NOT CARRIED OVER FROM WHATEVER IT WAS ON
009797*    DISK -- THE SUBSCRIPT IS ALWAYS THE CANONICAL SEQUENCE.
009800 REWRITE-LOAN-LOOP.
009810     MOVE SPACES                  TO LIB-LOAN-REC.
009820     MOVE WS-LOAN-SUB                          TO LIB-LOAN-SEQ.
009830     MOVE WS-TBL-PATRON-ID (WS-LOAN-SUB)       TO LIB-PATRON-ID.
009840     MOVE WS-TBL-LOAN-BOOK-ID (WS-LOAN-SUB)    TO LIB-LOAN-BOOK-ID.
009845*    BORROW/DUE/RETURN ALL RIDE ALONG AS FULL 9(8) DATES -- A
009846*    STILL-OPEN LOAN WRITES A ZERO RETURN-DATE, SAME AS IT SAT
009847*    IN THE TABLE ALL DAY.
009850     MOVE WS-TBL-BORROW-DATE (WS-LOAN-SUB)     TO LIB-BORROW-DATE.
009860     MOVE WS-TBL-DUE-DATE (WS-LOAN-SUB)        TO LIB-DUE-DATE.
009870     MOVE WS-TBL-RETURN-DATE (WS-LOAN-SUB)     TO LIB-RETURN-DATE.
009880     WRITE LIB-LOAN-REC.
