000100******************************************************************
000200*    LIBTXN.DD.CBL                                                *
000300*    BATCH TRANSACTION RECORD -- ONE ENTRY PER REQUESTED ACTION.  *
000400*    FIELDS NOT USED BY A GIVEN TXN-TYPE ARE LEFT BLANK/ZERO BY   *
000500*    THE FEEDER JOB; LIB2000 DOES NOT DEPEND ON UNUSED FIELDS     *
000600*    BEING BLANK.                                                *
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    ----------                                                   *
001000*    07/05/89  RTK  ORIGINAL LAYOUT, ADD/BORROW/RETURN ONLY.       *TX00010
001100*    11/02/89  RTK  ADDED T-SEARCH-TYPE/T-SEARCH-TERM FOR THE      *TX00022
001200*                   CATALOG LOOKUP BATCH (TKT 0121).               *TX00022
001300*    02/27/91  DMS  ADDED T-COPIES SIGNED SO ADD-BOOK CAN REJECT   *TX00031
001400*                   ZERO/NEGATIVE COPY COUNTS (TKT 0288).          *TX00031
001500*    06/30/96  DMS  ADDED FEE/STATUS/PAY/REFUND TXN-TYPES AND      *TX00051
001600*                   T-TXN-ID / T-AMOUNT FOR THE LOCKBOX TIE-IN.    *TX00051
001700*    01/06/98  CJP  Y2K -- NO 2-DIGIT YEAR FIELDS ON THIS RECORD,  *TX00061
001800*                   REVIEWED AND SIGNED OFF.                      *TX00061
001900******************************************************************
002000     01  LIB-TXN-REC.
002100         05  LIB-TXN-TYPE                PIC X(8).
002200             88  LIB-TXN-IS-ADD            VALUE 'ADD'.
002300             88  LIB-TXN-IS-BORROW         VALUE 'BORROW'.
002400             88  LIB-TXN-IS-RETURN         VALUE 'RETURN'.
002500             88  LIB-TXN-IS-FEE            VALUE 'FEE'.
002600             88  LIB-TXN-IS-SEARCH         VALUE 'SEARCH'.
002700             88  LIB-TXN-IS-STATUS         VALUE 'STATUS'.
002800             88  LIB-TXN-IS-PAY            VALUE 'PAY'.
002900             88  LIB-TXN-IS-REFUND         VALUE 'REFUND'.
003000         05  LIB-TXN-PATRON-ID           PIC X(6).
003100         05  LIB-TXN-BOOK-ID             PIC 9(6).
003200         05  LIB-TXN-BOOK-DATA.
003300             10  LIB-TXN-TITLE           PIC X(200).
003400             10  LIB-TXN-AUTHOR          PIC X(100).
003500             10  LIB-TXN-ISBN            PIC X(13).
003600             10  LIB-TXN-COPIES          PIC S9(4)     COMP-3.
003700         05  LIB-TXN-SEARCH-DATA.
003800             10  LIB-TXN-SEARCH-TYPE     PIC X(10).
003900             10  LIB-TXN-SEARCH-TERM     PIC X(200).
004000         05  LIB-TXN-PAY-DATA.
004100             10  LIB-TXN-ID              PIC X(30).
004200             10  LIB-TXN-AMOUNT          PIC S9(5)V99  COMP-3.
004300         05  FILLER                      PIC X(30).
