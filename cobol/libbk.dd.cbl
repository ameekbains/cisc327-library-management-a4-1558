000100******************************************************************
000200*    LIBBK.DD.CBL                                                *
000300*    CATALOG MASTER RECORD LAYOUT -- ONE ENTRY PER BOOK TITLE     *
000400*    COPIED INTO LIB2000 WORKING-STORAGE AS THE IN-MEMORY TABLE   *
000500*    ENTRY AND INTO THE BOOKS FD AS THE DISK RECORD.              *
000600*                                                                 *
000700*    CHANGE LOG                                                  *
000800*    ----------                                                  *
000900*    06/14/89  RTK  ORIGINAL LAYOUT FOR CIRCULATION CONVERSION.   *LK00010
001000*    11/02/89  RTK  ADDED LIB-AVAIL-COPIES, SPLIT FROM TOTAL-     *LK00020
001100*                   COPIES PER BRANCH-HEAD REQUEST (TKT 0114).    *LK00020
001200*    02/27/91  DMS  WIDENED LIB-TITLE TO 200, LIB-AUTHOR TO 100   *LK00031
001300*                   TO MATCH NEW ACQUISITIONS SCREEN (TKT 0288).  *LK00031
001400*    08/19/93  RTK  ADDED LIB-ISBN 13-DIGIT FIELD, OLD 10-DIGIT   *LK00045
001500*                   ISBN-10 KEPT AS REDEFINE FOR BACK CATALOG.    *LK00045
001600*    01/05/98  CJP  Y2K -- LIB-BOOK-ID WAS NEVER DATE-BEARING,    *LK00061
001700*                   NO CHANGE REQUIRED, REVIEWED AND SIGNED OFF.  *LK00061
001800*    03/11/99  CJP  ADDED LIB-BOOK-ID-6 REDEFINE FOR THE OLD      *LK00066
001900*                   FIVE-DIGIT SHELF LIST CONVERSION PROGRAMS.    *LK00066
002000*    09/22/01  WRH  FILLER PAD REVIEWED AFTER RECORD-SIZE AUDIT   *LK00080
002100*                   (TKT 0402), NO RESIZE NEEDED.                 *LK00080
002200******************************************************************
002300     01  LIB-BOOK-REC.
002400         05  LIB-BOOK-KEY-FIELDS.
002500             10  LIB-BOOK-ID             PIC 9(6).
002600             10  LIB-BOOK-ID-6 REDEFINES LIB-BOOK-ID.
002700                 15  FILLER              PIC 9(1).
002800                 15  LIB-BOOK-ID-5       PIC 9(5).
002900             10  LIB-REC-CODE            PIC X(1).
003000                 88  LIB-ACTIVE-BOOK       VALUE 'A'.
003100                 88  LIB-WITHDRAWN-BOOK    VALUE 'W'.
003200         05  LIB-BOOK-DESC-FIELDS.
003300             10  LIB-TITLE               PIC X(200).
003400             10  LIB-AUTHOR              PIC X(100).
003500         05  LIB-BOOK-ISBN-FIELDS.
003600             10  LIB-ISBN                PIC X(13).
003700             10  LIB-ISBN-NUMERIC REDEFINES LIB-ISBN
003800                                         PIC 9(13).
003900             10  LIB-ISBN-10 REDEFINES LIB-ISBN.
004000                 15  FILLER              PIC X(3).
004100                 15  LIB-ISBN-10-DIGITS   PIC X(10).
004200         05  LIB-COPIES-FIELDS.
004300             10  LIB-TOTAL-COPIES        PIC 9(4).
004400             10  LIB-AVAIL-COPIES        PIC 9(4).
004500         05  FILLER                      PIC X(73).
