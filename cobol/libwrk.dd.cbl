000100******************************************************************
000200*    LIBWRK.DD.CBL                                                *
000300*    LIB2000 WORKING-STORAGE -- IN-MEMORY BOOK/LOAN TABLES,        *
000400*    CONTROL TOTALS, LATE-FEE AND GATEWAY WORK AREAS.              *
000500*                                                                 *
000600*    CHANGE LOG                                                   *
000700*    ----------                                                   *
000800*    07/05/89  RTK  ORIGINAL LAYOUT, BOOK TABLE ONLY.              *WK00010
000900*    11/02/89  RTK  ADDED THE LOAN TABLE AND WS-FEE-RESULT FOR     *WK00022
001000*                   THE LATE-FEE BATCH (TKT 0121).                *WK00022
001100*    06/30/96  DMS  ADDED WS-PG-RESULT AND WS-PG-SEQ FOR THE       *WK00051
001200*                   LOCKBOX TIE-IN CALL TO LIBPAY (TKT 0340).      *WK00051
001300*    04/18/00  WRH  RAISED WS-MAX-LOANS 1500 TO 5000, BRANCH       *WK00072
001400*                   CONSOLIDATION OUTGREW THE OLD TABLE (TKT 0440).*WK00072
001450*    09/22/01  WRH  DROPPED WS-PG-RESULT/WS-PG-SEQ -- LIB2000      *WK00081
001460*                   NEVER REFERENCED THEM, IT BUILDS ITS OWN       *WK00081
001470*                   GATEWAY REQUEST/RESULT AREAS (TKT 0403).       *WK00081
001500******************************************************************
001510*    THE SUBSCRIPTS AND COUNTERS BELOW ARE KEPT AS STANDALONE
001520*    77-LEVELS, NOT BURIED INSIDE THE TABLE-CONTROL GROUPS THEY
001530*    ONCE LIVED IN, BECAUSE EACH ONE IS A SINGLE SCALAR OWNED BY
001540*    ONE SEARCH/LOAD LOOP AND IS NEVER MOVED OR GROUPED AS PART
001550*    OF A LARGER RECORD -- SHOP HOUSE STYLE IS 77-LEVELS FOR
001560*    THAT, 01 GROUPS FOR THE TABLE LAYOUTS THEMSELVES.
001570 77  WS-BOOK-SUB                 PIC 9(5)      COMP.
001580 77  WS-LOAN-SUB                 PIC 9(5)      COMP.
001590 77  WS-PATRON-ACTIVE-CTR        PIC 9(3)      COMP.
001595 77  WS-MONTH-SUB                PIC 9(2)      COMP.
001596*    WS-CONTROL-TOTALS IS WHAT END-RTN DISPLAYS AT THE BOTTOM OF
001597*    THE RUN -- READ/ACCEPT/REJECT COUNTS AND THE TWO DOLLAR
001598*    TOTALS THE OPERATOR TIES BACK TO THE DEPOSIT SLIP.
001599*
001600     01  WS-CONTROL-TOTALS.
001700         05  WS-TXN-READ-CTR             PIC 9(7)      COMP-3.
001800         05  WS-TXN-ACCEPT-CTR           PIC 9(7)      COMP-3.
001900         05  WS-TXN-REJECT-CTR           PIC 9(7)      COMP-3.
002000         05  WS-FEE-ASSESSED-TOTAL       PIC S9(7)V99  COMP-3.
002100         05  WS-PAYMENT-COLLECTED-TOTAL  PIC S9(7)V99  COMP-3.
002150         05  FILLER                      PIC X(4).
002200
002250*    WS-MAX-BOOKS/WS-NEXT-BOOK-ID BOUND AND NUMBER THE BOOK
002260*    TABLE -- NEXT-BOOK-ID IS THE HIGH-WATER MARK LOAD-BOOK-
002270*    TABLE-LOOP TRACKS SO A NEW ADD-BOOK NEVER COLLIDES WITH AN
002280*    ID ALREADY ON FILE.
002300     01  WS-BOOK-TABLE-CONTROL.
002400         05  WS-MAX-BOOKS                PIC 9(5)      COMP
002500                                          VALUE 9999.
002600         05  WS-BOOK-COUNT               PIC 9(5)      COMP
002700                                          VALUE ZERO.
002800         05  WS-NEXT-BOOK-ID             PIC 9(6)      COMP
002900                                          VALUE ZERO.
003100         05  WS-BOOK-FOUND-SW            PIC X(1)      VALUE 'N'.
003200             88  WS-BOOK-FOUND             VALUE 'Y'.
003250         05  FILLER                      PIC X(4).
003300
003350*    THE WHOLE BOOKS-FILE LOADED INTO MEMORY, ONE ROW PER BOOK,
003360*    SAME FIELDS AS LIB-BOOK-REC MINUS THE RECORD-CODE BYTE --
003370*    THIS IS WHAT EVERY FIND-BOOK-BY-xxx PARAGRAPH SEARCHES AND
003380*    WHAT ADD-BOOK/BORROW/RETURN UPDATE IN PLACE ALL DAY.
003400     01  WS-BOOK-TABLE.
003500         05  WS-BOOK-ENTRY OCCURS 1 TO 9999 TIMES
003600                 DEPENDING ON WS-BOOK-COUNT
003700                 INDEXED BY WS-BOOK-NDX.
003800             10  WS-TBL-BOOK-ID          PIC 9(6).
003900             10  WS-TBL-TITLE            PIC X(200).
004000             10  WS-TBL-AUTHOR           PIC X(100).
004100             10  WS-TBL-ISBN             PIC X(13).
004200             10  WS-TBL-TOTAL-COPIES     PIC 9(4).
004300             10  WS-TBL-AVAIL-COPIES     PIC 9(4).
004350             10  FILLER                  PIC X(4).
004400
004450*    WS-MAX-LOANS WAS RAISED 1500 TO 5000 UNDER TKT 0440 WHEN
004460*    BRANCH CONSOLIDATION OUTGREW THE OLD LIMIT -- LOAN ROWS ARE
004470*    NEVER REMOVED, ONLY RETURN-STAMPED, SO THE TABLE GROWS FOR
004480*    THE LIFE OF THE SYSTEM.
004500     01  WS-LOAN-TABLE-CONTROL.
004600         05  WS-MAX-LOANS                PIC 9(5)      COMP
004700                                          VALUE 5000.
004800         05  WS-LOAN-COUNT               PIC 9(5)      COMP
004900                                          VALUE ZERO.
005100         05  WS-LOAN-FOUND-SW            PIC X(1)      VALUE 'N'.
005200             88  WS-LOAN-FOUND             VALUE 'Y'.
005300         05  FILLER                      PIC X(4).
005400
005450*    ONE ROW PER LOAN EVER MADE, CURRENT OR HISTORY -- A ZERO
005460*    WS-TBL-RETURN-DATE MEANS THE BOOK IS STILL OUT, SAME
005470*    CONVENTION AS THE LIB-LOAN-ACTIVE 88-LEVEL ON DISK.
005500     01  WS-LOAN-TABLE.
005600         05  WS-LOAN-ENTRY OCCURS 1 TO 5000 TIMES
005700                 DEPENDING ON WS-LOAN-COUNT
005800                 INDEXED BY WS-LOAN-NDX.
005900             10  WS-TBL-PATRON-ID        PIC X(6).
006000             10  WS-TBL-LOAN-BOOK-ID     PIC 9(6).
006100             10  WS-TBL-BORROW-DATE      PIC 9(8).
006200             10  WS-TBL-DUE-DATE         PIC 9(8).
006300             10  WS-TBL-RETURN-DATE      PIC 9(8).
006350             10  FILLER                  PIC X(4).
006400
006450*    WS-FEE-RESULT IS WHAT CALC-LATE-FEE HANDS BACK TO WHICHEVER
006460*    PARAGRAPH CALLED IT -- RETURN-BOOK, PATRON-STATUS, AND
006470*    PAY-LATE-FEES ALL SHARE THIS SAME PAIR OF FIELDS.
006500     01  WS-FEE-RESULT.
006600         05  WS-FEE-AMOUNT               PIC S9(3)V99  COMP-3.
006700         05  WS-DAYS-OVERDUE             PIC S9(4)     COMP-3.
006750         05  FILLER                      PIC X(4).
006800
008100*    WS-DATE-WORK-AREA HOLDS THE RUN DATE (PASSED IN ON THE
008120*    COMMAND LINE) AND THE SCRATCH FIELDS THE WHOLE DATE-
008140*    ARITHMETIC CHAIN (BREAK-DATE-FIELD THROUGH CONVERT-DAYNO-
008160*    TO-DATE) SHARES -- WS-WORK-YYYY/MM/DD ARE THE "CURRENT
008180*    DATE BEING WORKED ON" AND GET OVERWRITTEN ON EVERY CALL.
008200     01  WS-DATE-WORK-AREA.
008300         05  WS-RUN-DATE                 PIC 9(8).
008400         05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008500             10  WS-RUN-YYYY             PIC 9(4).
008600             10  WS-RUN-MM               PIC 9(2).
008700             10  WS-RUN-DD               PIC 9(2).
008750*    WS-DAYNO-1/WS-DAYNO-2 ARE GENERAL-PURPOSE DAY-NUMBER
008760*    HOLDING FIELDS FOR ANY PARAGRAPH THAT NEEDS TWO DATES
008770*    COMPARED BY SUBTRACTION RATHER THAN FIELD-BY-FIELD.
008800         05  WS-DAYNO-1                  PIC 9(7)      COMP-3.
008900         05  WS-DAYNO-2                  PIC 9(7)      COMP-3.
009000         05  WS-WORK-YYYY                PIC 9(4)      COMP.
009100         05  WS-WORK-MM                  PIC 9(2)      COMP.
009200         05  WS-WORK-DD                  PIC 9(2)      COMP.
009250*    WS-LEAP-YEAR IS SET BY CHECK-LEAP-YEAR AND READ BY
009260*    BUILD-DAYS-IN-MONTH-TABLE TO DECIDE FEBRUARY'S LENGTH.
009300         05  WS-LEAP-SW                  PIC X(1)      VALUE 'N'.
009400             88  WS-LEAP-YEAR              VALUE 'Y'.
009450*    REBUILT EVERY TIME BREAK-DATE-FIELD RUNS SO FEBRUARY IS
009460*    ALWAYS PRICED FOR WHATEVER YEAR IS CURRENTLY IN WS-WORK-
009470*    YYYY -- THE OTHER ELEVEN MONTHS NEVER CHANGE.
009500         05  WS-DAYS-IN-MONTH-TABLE.
009600             10  WS-DAYS-IN-MONTH OCCURS 12 TIMES
009700                     PIC 9(2)      COMP.
009800         05  FILLER                      PIC X(4).
009900
009950*    SCRATCH FIELDS FOR SEARCH-CATALOG -- THE UPCASED SEARCH TERM
009960*    AND THE UPCASED COPY OF WHATEVER TABLE FIELD IS CURRENTLY
009970*    BEING COMPARED AGAINST IT.
010000     01  WS-SEARCH-WORK-AREA.
010100         05  WS-UC-SEARCH-TERM           PIC X(200).
010200         05  WS-UC-TABLE-FIELD           PIC X(200).
010300         05  WS-SEARCH-MATCH-SW          PIC X(1)      VALUE 'N'.
010400             88  WS-SEARCH-MATCH           VALUE 'Y'.
010450         05  FILLER                      PIC X(4).
010500
010550*    THE THREE PIECES ACCEPT FROM COMMAND-LINE SPLITS OUT --
010560*    JOB ID AND RUN-DATE ARE LIFTED STRAIGHT OUT OF THE RAW
010570*    COMMAND LINE BY A010-MAIN-LINE BEFORE PROCESSING STARTS.
010600     01  WS-COMMAND-LINE-AREA.
010700         05  WS-COMMAND-LINE             PIC X(100).
010800         05  WS-JOB-ID                   PIC X(7).
010900         05  WS-RUN-DATE-PARM            PIC X(8).
010950         05  FILLER                      PIC X(4).
